000100*------------------------------------------------------------*
000200* RENMLINK - CALL INTERFACE TO RENENGIN.  CALLER (ORGANIZR)
000300* FILLS RN-CANDIDATE-xxx, RN-MOD-DATE AND RN-CATEGORY-NAME,
000400* THEN CALLS; RENENGIN FILLS THE RN-RESULT-xxx FIELDS.
000500*------------------------------------------------------------*
000600 01  RENAME-ENGINE-LINKAGE.
000700     05  RN-CANDIDATE-NAME                   PIC X(60).
000800     05  RN-CANDIDATE-EXTENSION              PIC X(10).
000900     05  RN-MOD-DATE                         PIC 9(08).
001000     05  RN-CATEGORY-NAME                    PIC X(20).
001100     05  RN-RESULT-SUGGESTED-NAME            PIC X(60).
001200     05  RN-RESULT-HAS-SUGGESTION-SW         PIC X(01).
001300         88  RN-RESULT-HAS-SUGGESTION        VALUE 'Y'.
001400     05  RN-RESULT-CONFIDENCE                PIC 9V99.
001500     05  RN-RESULT-REASON                    PIC X(40).
001600     05  FILLER                              PIC X(05).
