000100*****************************************************************
000200* PROGRAM NAME:    RENENGIN
000300* ORIGINAL AUTHOR: J RAMIREZ
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/06/91 J RAMIREZ       CREATED TO PROPOSE A STANDARD NAME FOR
000900*                          FILES THE ORGANIZR JOB SWEEPS UP -
001000*                          SEE TICKET DSK-109
001100* 10/02/91 J RAMIREZ       ADDED THE DD-MM-20YY PATTERN FOR THE
001200*                          REGISTRAR'S OFFICE EXPORT FILES
001300* 08/02/99 R PATEL         Y2K REVIEW - ALL DATE WORK ALREADY
001400*                          CARRIES A FULL 4-DIGIT YEAR, NO SHORT
001500*                          CENTURY WINDOW LOGIC IN THIS PROGRAM
001600* 03/14/01 R PATEL         STOP WORD LIST EXPANDED TO INCLUDE
001700*                          "SLIDES" AND "NOTES" PER DSK-177
001800* 11/09/05 ED ACKERMAN     CONFIDENCE FORMULA REWORKED TO THE
001900*                          CURRENT WEIGHTS, TICKET DSK-219
002000* 02/16/09 L CHU           CALENDAR VALIDATION ADDED SO A BOGUS
002100*                          "DATE" LIKE 2012-13-40 FALLS THROUGH
002200*                          TO THE NEXT PATTERN, DSK-243
002300* 06/01/09 L CHU           SCAN LOOPS REWRITTEN OUT-OF-LINE PER
002400*                          THE SHOP STANDARD - NO MORE INLINE
002500*                          PERFORM BLOCKS, TICKET DSK-247
002600* 04/09/10 L CHU           A BLANK CANDIDATE NAME NOW SKIPS THE
002700*                          STEM/DATE/TITLE WORK ENTIRELY INSTEAD
002800*                          OF RUNNING IT AGAINST SPACES, DSK-298
002900*
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.  RENENGIN.
003300 AUTHOR. J RAMIREZ.
003400 INSTALLATION. COBOL DEVELOPMENT CENTER.
003500 DATE-WRITTEN. 05/06/91.
003600 DATE-COMPILED.
003700 SECURITY. NON-CONFIDENTIAL.
003800*****************************************************************
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-3081.
004300 OBJECT-COMPUTER. IBM-3081.
004400 SPECIAL-NAMES.
004500     CLASS WORD-CHAR IS 'A' THRU 'Z' 'a' THRU 'z' '0' THRU '9'
004600     CLASS SEP-CHAR  IS '-' '_' '.'.
004700*****************************************************************
004800 DATA DIVISION.
004900*****************************************************************
005000 WORKING-STORAGE SECTION.
005100*-----------------------------------------------------------*
005200* WORK AREAS FOR THE NAME STEM (FILENAME WITH THE EXTENSION
005300* LOPPED OFF) AND ITS LOWER-CASED COPY.
005400*-----------------------------------------------------------*
005500 01  WS-STEM                          PIC X(60).
005600 01  WS-STEM-R REDEFINES WS-STEM.
005700     05  WS-STEM-CHAR OCCURS 60 TIMES PIC X(01).
005800 01  WS-NAME-LEN                      PIC S9(03) COMP VALUE 0.
005900 01  WS-EXT-LEN                       PIC S9(03) COMP VALUE 0.
006000 01  WS-STEM-LEN                      PIC S9(03) COMP VALUE 0.
006100 01  WS-SCAN-POS                      PIC S9(03) COMP VALUE 0.
006200*-----------------------------------------------------------*
006300* DATE EXTRACTION WORK AREAS.
006400*-----------------------------------------------------------*
006500 01  WS-DATE-FOUND-SW                  PIC X(01) VALUE 'N'.
006600     88  WS-DATE-FOUND                 VALUE 'Y'.
006700 01  WS-CAND-DATE.
006800     05  WS-CAND-YYYY                  PIC 9(04).
006900     05  WS-CAND-MM                    PIC 9(02).
007000     05  WS-CAND-DD                    PIC 9(02).
007100 01  WS-CAND-DATE-R REDEFINES WS-CAND-DATE.
007200     05  WS-CAND-DATE-NUM               PIC 9(08).
007300 01  WS-CALENDAR-OK-SW                 PIC X(01) VALUE 'N'.
007400     88  WS-CALENDAR-OK                 VALUE 'Y'.
007500 01  WS-DAYS-IN-MONTH-TABLE.
007600     05  FILLER PIC 9(02) VALUE 31.
007700     05  FILLER PIC 9(02) VALUE 28.
007800     05  FILLER PIC 9(02) VALUE 31.
007900     05  FILLER PIC 9(02) VALUE 30.
008000     05  FILLER PIC 9(02) VALUE 31.
008100     05  FILLER PIC 9(02) VALUE 30.
008200     05  FILLER PIC 9(02) VALUE 31.
008300     05  FILLER PIC 9(02) VALUE 31.
008400     05  FILLER PIC 9(02) VALUE 30.
008500     05  FILLER PIC 9(02) VALUE 31.
008600     05  FILLER PIC 9(02) VALUE 30.
008700     05  FILLER PIC 9(02) VALUE 31.
008800 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
008900     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
009000 01  WS-LEAP-YEAR-SW                    PIC X(01) VALUE 'N'.
009100     88  WS-IS-LEAP-YEAR                 VALUE 'Y'.
009200 01  WS-MAX-DAY                         PIC 9(02) VALUE 0.
009300 01  WS-REASON-COUNT                    PIC S9(01) COMP VALUE 0.
009400 01  WS-LEAP-REMAINDER                   PIC 9(04) VALUE 0.
009500 01  WS-LEAP-QUOTIENT                    PIC 9(04) VALUE 0.
009600*-----------------------------------------------------------*
009700* TITLE EXTRACTION WORK AREAS - SAME TOKEN-RUN IDEA RULENGIN
009800* USES, WITH THE STOP-WORD FILTER ADDED ON TOP.
009900*-----------------------------------------------------------*
010000 01  WS-CHAR-INDEX                      PIC S9(03) COMP VALUE 0.
010100 01  WS-CUR-TOKEN-LEN                    PIC S9(02) COMP VALUE 0.
010200 01  WS-TOKEN-INDEX                      PIC S9(02) COMP VALUE 0.
010300 01  WS-RAW-TOKEN-COUNT                  PIC S9(02) COMP VALUE 0.
010400 01  WS-RAW-TOKEN-TABLE.
010500     05  WS-RAW-TOKEN OCCURS 20 TIMES    PIC X(20).
010600 01  WS-GOOD-TOKEN-COUNT                 PIC S9(02) COMP VALUE 0.
010700 01  WS-GOOD-TOKEN-TABLE.
010800     05  WS-GOOD-TOKEN OCCURS 8 TIMES     PIC X(20).
010900 01  WS-STOP-WORDS.
011000     05  FILLER PIC X(10) VALUE 'final     '.
011100     05  FILLER PIC X(10) VALUE 'midterm   '.
011200     05  FILLER PIC X(10) VALUE 'exam      '.
011300     05  FILLER PIC X(10) VALUE 'quiz      '.
011400     05  FILLER PIC X(10) VALUE 'lecture   '.
011500     05  FILLER PIC X(10) VALUE 'assignment'.
011600     05  FILLER PIC X(10) VALUE 'homework  '.
011700     05  FILLER PIC X(10) VALUE 'slides    '.
011800     05  FILLER PIC X(10) VALUE 'notes     '.
011900 01  WS-STOP-WORDS-R REDEFINES WS-STOP-WORDS.
012000     05  WS-STOP-WORD OCCURS 9 TIMES      PIC X(10).
012100 01  WS-STOP-INDEX                       PIC S9(02) COMP VALUE 0.
012200 01  WS-IS-STOP-SW                       PIC X(01) VALUE 'N'.
012300     88  WS-IS-STOP-WORD                  VALUE 'Y'.
012400 01  WS-TITLE                            PIC X(60) VALUE SPACES.
012500 01  WS-TITLE-LEN                        PIC S9(02) COMP VALUE 0.
012600*-----------------------------------------------------------*
012700* NAME-ASSEMBLY AND SANITIZE WORK AREAS.
012800*-----------------------------------------------------------*
012900 01  WS-DATE-PART                        PIC X(10) VALUE SPACES.
013000 01  WS-BUILD-NAME                       PIC X(60) VALUE SPACES.
013100 01  WS-BUILD-LEN                        PIC S9(02) COMP VALUE 0.
013200 01  WS-BUILD-NAME-R REDEFINES WS-BUILD-NAME.
013300     05  WS-BUILD-CHAR OCCURS 60 TIMES    PIC X(01).
013400 01  WS-SCORE                            PIC S9V99 VALUE 0.
013500 01  WS-TRIM-DONE-SW                      PIC X(01) VALUE 'N'.
013600     88  WS-TRIM-DONE                      VALUE 'Y'.
013700*-----------------------------------------------------------*
013800 LINKAGE SECTION.
013900 COPY RENMLINK.
014000*****************************************************************
014100 PROCEDURE DIVISION USING RENAME-ENGINE-LINKAGE.
014200*-----------------------------------------------------------*
014300 0000-MAIN-ROUTINE.
014400*-----------------------------------------------------------*
014500     MOVE 0                        TO WS-REASON-COUNT.
014600*    A CANDIDATE WITH NO FILE NAME AT ALL HAS NOTHING FOR THE
014700*    STEM/DATE/TITLE SPLIT TO WORK ON - SKIP STRAIGHT TO THE
014800*    EXIT RATHER THAN BUILD A SUGGESTED NAME OUT OF BLANKS.
014900*    TICKET DSK-298.
015000     IF RN-CANDIDATE-NAME = SPACES
015100         GO TO 0010-EXIT-NO-NAME
015200     END-IF.
015300     PERFORM 0100-SPLIT-STEM.
015400     INSPECT WS-STEM CONVERTING
015500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
015600         TO 'abcdefghijklmnopqrstuvwxyz'.
015700     PERFORM 1000-EXTRACT-DATE.
015800     PERFORM 2000-EXTRACT-TITLE.
015900     PERFORM 3000-SCORE-CONFIDENCE.
016000     PERFORM 4000-ASSEMBLE-SUGGESTED-NAME.
016100*-----------------------------------------------------------*
016200*    NORMAL COMPLETION FALLS INTO THE SAME EXIT THE BLANK-NAME
016300*    GO TO ABOVE USES.  TICKET DSK-298.
016400*-----------------------------------------------------------*
016500 0010-EXIT-NO-NAME.
016600     GOBACK.
016700*-----------------------------------------------------------*
016800 0100-SPLIT-STEM.
016900*-----------------------------------------------------------*
017000*    RN-CANDIDATE-NAME IS STEM + EXTENSION RUN TOGETHER - CUT
017100*    THE EXTENSION OFF THE END TO GET THE STEM ALONE.
017200*-----------------------------------------------------------*
017300     MOVE SPACES                   TO WS-STEM.
017400     MOVE 61                       TO WS-NAME-LEN.
017500     MOVE 'N'                      TO WS-TRIM-DONE-SW.
017600     PERFORM 0110-BACK-UP-NAME-LEN
017700         VARYING WS-NAME-LEN FROM 60 BY -1
017800         UNTIL WS-NAME-LEN = 0 OR WS-TRIM-DONE.
017900     MOVE 11                       TO WS-EXT-LEN.
018000     MOVE 'N'                      TO WS-TRIM-DONE-SW.
018100     PERFORM 0120-BACK-UP-EXT-LEN
018200         VARYING WS-EXT-LEN FROM 10 BY -1
018300         UNTIL WS-EXT-LEN = 0 OR WS-TRIM-DONE.
018400     COMPUTE WS-STEM-LEN = WS-NAME-LEN - WS-EXT-LEN.
018500     IF WS-STEM-LEN > 0
018600         MOVE RN-CANDIDATE-NAME (1:WS-STEM-LEN) TO WS-STEM
018700     END-IF.
018800*-----------------------------------------------------------*
018900 0110-BACK-UP-NAME-LEN.
019000*-----------------------------------------------------------*
019100     IF RN-CANDIDATE-NAME (WS-NAME-LEN:1) NOT = SPACE
019200         SET WS-TRIM-DONE           TO TRUE
019300     END-IF.
019400*-----------------------------------------------------------*
019500 0120-BACK-UP-EXT-LEN.
019600*-----------------------------------------------------------*
019700     IF RN-CANDIDATE-EXTENSION (WS-EXT-LEN:1) NOT = SPACE
019800         SET WS-TRIM-DONE           TO TRUE
019900     END-IF.
020000*-----------------------------------------------------------*
020100 1000-EXTRACT-DATE.
020200*-----------------------------------------------------------*
020300     MOVE 'N'                      TO WS-DATE-FOUND-SW.
020400     PERFORM 1100-TRY-PATTERN-YYYY-MM-DD.
020500     IF NOT WS-DATE-FOUND
020600         PERFORM 1200-TRY-PATTERN-YYYYMMDD
020700     END-IF.
020800     IF NOT WS-DATE-FOUND
020900         PERFORM 1300-TRY-PATTERN-DD-MM-YYYY
021000     END-IF.
021100     IF NOT WS-DATE-FOUND
021200         PERFORM 1400-DATE-FROM-MOD-DATE
021300     END-IF.
021400*-----------------------------------------------------------*
021500 1100-TRY-PATTERN-YYYY-MM-DD.
021600*-----------------------------------------------------------*
021700*    20YY-MM-DD, SEPARATORS - OR _ OR . (NOT REQUIRED TO BOTH
021800*    MATCH THE SAME CHARACTER).
021900*-----------------------------------------------------------*
022000     PERFORM 1110-TEST-YYYY-MM-DD-AT-POS
022100         VARYING WS-SCAN-POS FROM 1 BY 1
022200         UNTIL WS-SCAN-POS > WS-STEM-LEN - 9 OR WS-DATE-FOUND.
022300*-----------------------------------------------------------*
022400 1110-TEST-YYYY-MM-DD-AT-POS.
022500*-----------------------------------------------------------*
022600     IF WS-STEM (WS-SCAN-POS:2) = '20'
022700       AND WS-STEM (WS-SCAN-POS:4) IS NUMERIC
022800       AND WS-STEM (WS-SCAN-POS + 4:1) IS SEP-CHAR
022900       AND WS-STEM (WS-SCAN-POS + 5:2) IS NUMERIC
023000       AND WS-STEM (WS-SCAN-POS + 7:1) IS SEP-CHAR
023100       AND WS-STEM (WS-SCAN-POS + 8:2) IS NUMERIC
023200         MOVE WS-STEM (WS-SCAN-POS:4)     TO WS-CAND-YYYY
023300         MOVE WS-STEM (WS-SCAN-POS + 5:2) TO WS-CAND-MM
023400         MOVE WS-STEM (WS-SCAN-POS + 8:2) TO WS-CAND-DD
023500         PERFORM 1500-VALIDATE-CALENDAR-DATE
023600         IF WS-CALENDAR-OK
023700             SET WS-DATE-FOUND TO TRUE
023800             MOVE 'date_from_name'   TO RN-RESULT-REASON
023900             ADD 1                   TO WS-REASON-COUNT
024000         END-IF
024100     END-IF.
024200*-----------------------------------------------------------*
024300 1200-TRY-PATTERN-YYYYMMDD.
024400*-----------------------------------------------------------*
024500*    8 CONTIGUOUS DIGITS, FIRST TWO MUST BE "20".
024600*-----------------------------------------------------------*
024700     PERFORM 1210-TEST-YYYYMMDD-AT-POS
024800         VARYING WS-SCAN-POS FROM 1 BY 1
024900         UNTIL WS-SCAN-POS > WS-STEM-LEN - 7 OR WS-DATE-FOUND.
025000*-----------------------------------------------------------*
025100 1210-TEST-YYYYMMDD-AT-POS.
025200*-----------------------------------------------------------*
025300     IF WS-STEM (WS-SCAN-POS:2) = '20'
025400       AND WS-STEM (WS-SCAN-POS:8) IS NUMERIC
025500         MOVE WS-STEM (WS-SCAN-POS:4)     TO WS-CAND-YYYY
025600         MOVE WS-STEM (WS-SCAN-POS + 4:2) TO WS-CAND-MM
025700         MOVE WS-STEM (WS-SCAN-POS + 6:2) TO WS-CAND-DD
025800         PERFORM 1500-VALIDATE-CALENDAR-DATE
025900         IF WS-CALENDAR-OK
026000             SET WS-DATE-FOUND TO TRUE
026100             MOVE 'date_from_name'   TO RN-RESULT-REASON
026200             ADD 1                   TO WS-REASON-COUNT
026300         END-IF
026400     END-IF.
026500*-----------------------------------------------------------*
026600 1300-TRY-PATTERN-DD-MM-YYYY.
026700*-----------------------------------------------------------*
026800*    DD-MM-20YY, SEPARATORS - OR _ OR .
026900*-----------------------------------------------------------*
027000     PERFORM 1310-TEST-DD-MM-YYYY-AT-POS
027100         VARYING WS-SCAN-POS FROM 1 BY 1
027200         UNTIL WS-SCAN-POS > WS-STEM-LEN - 9 OR WS-DATE-FOUND.
027300*-----------------------------------------------------------*
027400 1310-TEST-DD-MM-YYYY-AT-POS.
027500*-----------------------------------------------------------*
027600     IF WS-STEM (WS-SCAN-POS:2) IS NUMERIC
027700       AND WS-STEM (WS-SCAN-POS + 2:1) IS SEP-CHAR
027800       AND WS-STEM (WS-SCAN-POS + 3:2) IS NUMERIC
027900       AND WS-STEM (WS-SCAN-POS + 5:1) IS SEP-CHAR
028000       AND WS-STEM (WS-SCAN-POS + 6:2) = '20'
028100       AND WS-STEM (WS-SCAN-POS + 6:4) IS NUMERIC
028200         MOVE WS-STEM (WS-SCAN-POS:2)     TO WS-CAND-DD
028300         MOVE WS-STEM (WS-SCAN-POS + 3:2) TO WS-CAND-MM
028400         MOVE WS-STEM (WS-SCAN-POS + 6:4) TO WS-CAND-YYYY
028500         PERFORM 1500-VALIDATE-CALENDAR-DATE
028600         IF WS-CALENDAR-OK
028700             SET WS-DATE-FOUND TO TRUE
028800             MOVE 'date_from_name'   TO RN-RESULT-REASON
028900             ADD 1                   TO WS-REASON-COUNT
029000         END-IF
029100     END-IF.
029200*-----------------------------------------------------------*
029300 1400-DATE-FROM-MOD-DATE.
029400*-----------------------------------------------------------*
029500     MOVE RN-MOD-DATE                 TO WS-CAND-DATE-NUM.
029600     SET WS-DATE-FOUND                TO TRUE.
029700     MOVE 'date_from_mtime'           TO RN-RESULT-REASON.
029800     ADD 1                            TO WS-REASON-COUNT.
029900*-----------------------------------------------------------*
030000 1500-VALIDATE-CALENDAR-DATE.
030100*-----------------------------------------------------------*
030200*    REJECTS A DATE-SHAPED STRING THAT ISN'T A REAL CALENDAR
030300*    DATE - E.G. MONTH 13 OR FEBRUARY 30TH.
030400*-----------------------------------------------------------*
030500     MOVE 'N'                       TO WS-CALENDAR-OK-SW.
030600     IF WS-CAND-MM >= 1 AND WS-CAND-MM <= 12
030700         PERFORM 1510-CHECK-LEAP-YEAR
030800         MOVE WS-DAYS-IN-MONTH (WS-CAND-MM) TO WS-MAX-DAY
030900         IF WS-CAND-MM = 2 AND WS-IS-LEAP-YEAR
031000             MOVE 29                 TO WS-MAX-DAY
031100         END-IF
031200         IF WS-CAND-DD >= 1 AND WS-CAND-DD <= WS-MAX-DAY
031300             SET WS-CALENDAR-OK       TO TRUE
031400         END-IF
031500     END-IF.
031600*-----------------------------------------------------------*
031700 1510-CHECK-LEAP-YEAR.
031800*-----------------------------------------------------------*
031900     MOVE 'N'                       TO WS-LEAP-YEAR-SW.
032000     DIVIDE WS-CAND-YYYY BY 400 GIVING WS-LEAP-QUOTIENT
032100         REMAINDER WS-LEAP-REMAINDER.
032200     IF WS-LEAP-REMAINDER = 0
032300         SET WS-IS-LEAP-YEAR          TO TRUE
032400     ELSE
032500         DIVIDE WS-CAND-YYYY BY 100 GIVING WS-LEAP-QUOTIENT
032600             REMAINDER WS-LEAP-REMAINDER
032700         IF WS-LEAP-REMAINDER NOT = 0
032800             DIVIDE WS-CAND-YYYY BY 4 GIVING WS-LEAP-QUOTIENT
032900                 REMAINDER WS-LEAP-REMAINDER
033000             IF WS-LEAP-REMAINDER = 0
033100                 SET WS-IS-LEAP-YEAR  TO TRUE
033200             END-IF
033300         END-IF
033400     END-IF.
033500*-----------------------------------------------------------*
033600 2000-EXTRACT-TITLE.
033700*-----------------------------------------------------------*
033800     PERFORM 2100-SPLIT-RAW-TOKENS.
033900     PERFORM 2200-FILTER-STOP-WORDS.
034000     IF WS-GOOD-TOKEN-COUNT = 0
034100         PERFORM 2300-USE-UNFILTERED-TOKENS
034200     END-IF.
034300     IF WS-GOOD-TOKEN-COUNT = 0
034400         PERFORM 2400-USE-TRIMMED-STEM
034500     ELSE
034600         PERFORM 2500-JOIN-GOOD-TOKENS
034700         ADD 1                       TO WS-REASON-COUNT
034800     END-IF.
034900*-----------------------------------------------------------*
035000 2100-SPLIT-RAW-TOKENS.
035100*-----------------------------------------------------------*
035200     MOVE 0                         TO WS-RAW-TOKEN-COUNT.
035300     MOVE SPACES                    TO WS-RAW-TOKEN-TABLE.
035400     MOVE 0                         TO WS-CUR-TOKEN-LEN.
035500     PERFORM 2110-SPLIT-ONE-CHARACTER
035600         VARYING WS-CHAR-INDEX FROM 1 BY 1
035700         UNTIL WS-CHAR-INDEX > WS-STEM-LEN.
035800*-----------------------------------------------------------*
035900 2110-SPLIT-ONE-CHARACTER.
036000*-----------------------------------------------------------*
036100     IF WS-STEM (WS-CHAR-INDEX:1) IS WORD-CHAR
036200         IF WS-CUR-TOKEN-LEN = 0 AND WS-RAW-TOKEN-COUNT < 20
036300             ADD 1 TO WS-RAW-TOKEN-COUNT
036400         END-IF
036500         IF WS-RAW-TOKEN-COUNT <= 20 AND WS-RAW-TOKEN-COUNT > 0
036600           AND WS-CUR-TOKEN-LEN < 20
036700             ADD 1 TO WS-CUR-TOKEN-LEN
036800             MOVE WS-STEM (WS-CHAR-INDEX:1)
036900                 TO WS-RAW-TOKEN (WS-RAW-TOKEN-COUNT)
037000                     (WS-CUR-TOKEN-LEN:1)
037100         END-IF
037200     ELSE
037300         MOVE 0                     TO WS-CUR-TOKEN-LEN
037400     END-IF.
037500*-----------------------------------------------------------*
037600 2200-FILTER-STOP-WORDS.
037700*-----------------------------------------------------------*
037800*    KEEP TOKENS OF LENGTH 2 OR MORE THAT AREN'T ON THE STOP
037900*    WORD LIST, UP TO THE FIRST 8.
038000*-----------------------------------------------------------*
038100     MOVE 0                         TO WS-GOOD-TOKEN-COUNT.
038200     MOVE SPACES                    TO WS-GOOD-TOKEN-TABLE.
038300     PERFORM 2210-FILTER-ONE-TOKEN
038400         VARYING WS-TOKEN-INDEX FROM 1 BY 1
038500         UNTIL WS-TOKEN-INDEX > WS-RAW-TOKEN-COUNT
038600            OR WS-GOOD-TOKEN-COUNT = 8.
038700*-----------------------------------------------------------*
038800 2210-FILTER-ONE-TOKEN.
038900*-----------------------------------------------------------*
039000     IF WS-RAW-TOKEN (WS-TOKEN-INDEX) (2:1) > SPACE
039100         PERFORM 2220-TEST-STOP-WORD
039200         IF NOT WS-IS-STOP-WORD
039300             ADD 1                   TO WS-GOOD-TOKEN-COUNT
039400             MOVE WS-RAW-TOKEN (WS-TOKEN-INDEX)
039500                 TO WS-GOOD-TOKEN (WS-GOOD-TOKEN-COUNT)
039600         END-IF
039700     END-IF.
039800*-----------------------------------------------------------*
039900 2220-TEST-STOP-WORD.
040000*-----------------------------------------------------------*
040100     MOVE 'N'                       TO WS-IS-STOP-SW.
040200     PERFORM 2221-TEST-ONE-STOP-WORD
040300         VARYING WS-STOP-INDEX FROM 1 BY 1
040400         UNTIL WS-STOP-INDEX > 9 OR WS-IS-STOP-WORD.
040500*-----------------------------------------------------------*
040600 2221-TEST-ONE-STOP-WORD.
040700*-----------------------------------------------------------*
040800     IF WS-RAW-TOKEN (WS-TOKEN-INDEX) (1:10) =
040900          WS-STOP-WORD (WS-STOP-INDEX)
041000         SET WS-IS-STOP-WORD          TO TRUE
041100     END-IF.
041200*-----------------------------------------------------------*
041300 2300-USE-UNFILTERED-TOKENS.
041400*-----------------------------------------------------------*
041500     MOVE 0                         TO WS-GOOD-TOKEN-COUNT.
041600     MOVE SPACES                    TO WS-GOOD-TOKEN-TABLE.
041700     PERFORM 2310-TAKE-ONE-UNFILTERED-TOKEN
041800         VARYING WS-TOKEN-INDEX FROM 1 BY 1
041900         UNTIL WS-TOKEN-INDEX > WS-RAW-TOKEN-COUNT
042000            OR WS-GOOD-TOKEN-COUNT = 8.
042100*-----------------------------------------------------------*
042200 2310-TAKE-ONE-UNFILTERED-TOKEN.
042300*-----------------------------------------------------------*
042400     IF WS-RAW-TOKEN (WS-TOKEN-INDEX) (2:1) > SPACE
042500         ADD 1                       TO WS-GOOD-TOKEN-COUNT
042600         MOVE WS-RAW-TOKEN (WS-TOKEN-INDEX)
042700             TO WS-GOOD-TOKEN (WS-GOOD-TOKEN-COUNT)
042800     END-IF.
042900*-----------------------------------------------------------*
043000 2400-USE-TRIMMED-STEM.
043100*-----------------------------------------------------------*
043200*    NO TOKENS AT ALL (E.G. AN ALL-PUNCTUATION STEM) - FALL
043300*    BACK TO THE STEM ITSELF, NOT COUNTED AS A REASON.
043400*-----------------------------------------------------------*
043500     MOVE SPACES                    TO WS-TITLE.
043600     IF WS-STEM-LEN > 0
043700         MOVE WS-STEM (1:WS-STEM-LEN) TO WS-TITLE
043800     END-IF.
043900*-----------------------------------------------------------*
044000 2500-JOIN-GOOD-TOKENS.
044100*-----------------------------------------------------------*
044200     MOVE SPACES                    TO WS-TITLE.
044300     MOVE 0                         TO WS-TITLE-LEN.
044400     PERFORM 2510-APPEND-ONE-GOOD-TOKEN
044500         VARYING WS-TOKEN-INDEX FROM 1 BY 1
044600         UNTIL WS-TOKEN-INDEX > WS-GOOD-TOKEN-COUNT.
044700*-----------------------------------------------------------*
044800 2510-APPEND-ONE-GOOD-TOKEN.
044900*-----------------------------------------------------------*
045000     IF WS-TITLE-LEN > 0 AND WS-TITLE-LEN < 59
045100         ADD 1                       TO WS-TITLE-LEN
045200         MOVE ' '                    TO WS-TITLE (WS-TITLE-LEN:1)
045300     END-IF.
045400     IF WS-TITLE-LEN < 59
045500         ADD 1                       TO WS-TITLE-LEN
045600         STRING WS-GOOD-TOKEN (WS-TOKEN-INDEX)
045700             DELIMITED BY SPACE
045800             INTO WS-TITLE
045900             WITH POINTER WS-TITLE-LEN
046000         SUBTRACT 1                  FROM WS-TITLE-LEN
046100     END-IF.
046200*-----------------------------------------------------------*
046300 3000-SCORE-CONFIDENCE.
046400*-----------------------------------------------------------*
046500     MOVE .55                       TO WS-SCORE.
046600     IF WS-DATE-FOUND
046700         ADD .18                     TO WS-SCORE
046800     END-IF.
046900     IF RN-CATEGORY-NAME > SPACES
047000       AND RN-CATEGORY-NAME NOT = 'Fallback'
047100       AND RN-CATEGORY-NAME NOT = 'Unknown'
047200         ADD .07                     TO WS-SCORE
047300     END-IF.
047400     IF WS-TITLE > SPACES
047500         ADD .15                     TO WS-SCORE
047600     END-IF.
047700     IF WS-REASON-COUNT >= 2
047800         ADD .07                     TO WS-SCORE
047900     END-IF.
048000     IF WS-SCORE > .95
048100         MOVE .95                    TO WS-SCORE
048200     END-IF.
048300     IF WS-SCORE < 0
048400         MOVE 0                      TO WS-SCORE
048500     END-IF.
048600     MOVE WS-SCORE                  TO RN-RESULT-CONFIDENCE.
048700*-----------------------------------------------------------*
048800 4000-ASSEMBLE-SUGGESTED-NAME.
048900*-----------------------------------------------------------*
049000     MOVE SPACES                    TO WS-BUILD-NAME.
049100     MOVE 0                         TO WS-BUILD-LEN.
049200     IF WS-DATE-FOUND
049300         MOVE SPACES                 TO WS-DATE-PART
049400         STRING WS-CAND-YYYY DELIMITED BY SIZE
049500             '-'         DELIMITED BY SIZE
049600             WS-CAND-MM  DELIMITED BY SIZE
049700             '-'         DELIMITED BY SIZE
049800             WS-CAND-DD  DELIMITED BY SIZE
049900             INTO WS-DATE-PART
050000         PERFORM 4100-APPEND-PART
050100     END-IF.
050200     IF RN-CATEGORY-NAME > SPACES
050300         MOVE RN-CATEGORY-NAME       TO WS-DATE-PART
050400         PERFORM 4100-APPEND-PART
050500     END-IF.
050600     IF WS-TITLE > SPACES
050700         MOVE WS-TITLE                TO WS-DATE-PART
050800         PERFORM 4100-APPEND-PART
050900     END-IF.
051000     PERFORM 4200-SANITIZE-BUILD-NAME.
051100     PERFORM 4300-RETURN-SUGGESTION.
051200*-----------------------------------------------------------*
051300 4100-APPEND-PART.
051400*-----------------------------------------------------------*
051500     IF WS-BUILD-LEN > 0 AND WS-BUILD-LEN < 56
051600         ADD 1                       TO WS-BUILD-LEN
051700         STRING ' - ' DELIMITED BY SIZE
051800             INTO WS-BUILD-NAME
051900             WITH POINTER WS-BUILD-LEN
052000         SUBTRACT 1                  FROM WS-BUILD-LEN
052100     END-IF.
052200     IF WS-BUILD-LEN < 56
052300         ADD 1                       TO WS-BUILD-LEN
052400         STRING WS-DATE-PART DELIMITED BY SPACE
052500             INTO WS-BUILD-NAME
052600             WITH POINTER WS-BUILD-LEN
052700         SUBTRACT 1                  FROM WS-BUILD-LEN
052800     END-IF.
052900*-----------------------------------------------------------*
053000 4200-SANITIZE-BUILD-NAME.
053100*-----------------------------------------------------------*
053200*    SAME RULE AS THE ORGANIZER'S OWN SANITIZE PARAGRAPH -
053300*    THE SUGGESTED NAME HAS TO BE A LEGAL NAME BEFORE IT GOES
053400*    BACK TO THE CALLER.
053500*-----------------------------------------------------------*
053600     INSPECT WS-BUILD-NAME REPLACING ALL '<' BY '_'.
053700     INSPECT WS-BUILD-NAME REPLACING ALL '>' BY '_'.
053800     INSPECT WS-BUILD-NAME REPLACING ALL ':' BY '_'.
053900     INSPECT WS-BUILD-NAME REPLACING ALL '"' BY '_'.
054000     INSPECT WS-BUILD-NAME REPLACING ALL '/' BY '_'.
054100     INSPECT WS-BUILD-NAME REPLACING ALL '\' BY '_'.
054200     INSPECT WS-BUILD-NAME REPLACING ALL '|' BY '_'.
054300     INSPECT WS-BUILD-NAME REPLACING ALL '?' BY '_'.
054400     INSPECT WS-BUILD-NAME REPLACING ALL '*' BY '_'.
054500     MOVE 'N'                       TO WS-TRIM-DONE-SW.
054600     PERFORM 4210-STRIP-ONE-TRAILING-CHAR
054700         VARYING WS-BUILD-LEN FROM 60 BY -1
054800         UNTIL WS-BUILD-LEN = 0 OR WS-TRIM-DONE.
054900*-----------------------------------------------------------*
055000 4210-STRIP-ONE-TRAILING-CHAR.
055100*-----------------------------------------------------------*
055200     IF WS-BUILD-CHAR (WS-BUILD-LEN) = SPACE
055300       OR WS-BUILD-CHAR (WS-BUILD-LEN) = '.'
055400         MOVE SPACE TO WS-BUILD-CHAR (WS-BUILD-LEN)
055500     ELSE
055600         SET WS-TRIM-DONE            TO TRUE
055700     END-IF.
055800*-----------------------------------------------------------*
055900 4300-RETURN-SUGGESTION.
056000*-----------------------------------------------------------*
056100     MOVE 'N'                       TO RN-RESULT-HAS-SUGGESTION-SW.
056200     MOVE SPACES                    TO RN-RESULT-SUGGESTED-NAME.
056300     IF WS-BUILD-NAME = SPACES
056400         CONTINUE
056500     ELSE
056600         STRING WS-BUILD-NAME DELIMITED BY SPACE
056700             RN-CANDIDATE-EXTENSION  DELIMITED BY SPACE
056800             INTO RN-RESULT-SUGGESTED-NAME
056900         IF RN-RESULT-SUGGESTED-NAME NOT = RN-CANDIDATE-NAME
057000             SET RN-RESULT-HAS-SUGGESTION TO TRUE
057100         END-IF
057200     END-IF.
