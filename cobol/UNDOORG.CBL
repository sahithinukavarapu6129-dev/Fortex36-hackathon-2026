000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  UNDOORG.
000300 AUTHOR.  DAVID QUINTERO.
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN.  09/03/93.
000600 DATE-COMPILED.
000700 SECURITY.  NON-CONFIDENTIAL.
000800*------------------------------------------------------------*
000900*  UNDOORG - DOWNLOADS ORGANIZER, UNDO-LAST-24-HOURS BATCH.
001000*
001100*  SCANS THE ACTIVITY-LOG (THE SAME JOURNAL ORGANIZR APPENDS
001200*  TO) FOR THE NEWEST ELIGIBLE MOVE - ACTION MOVE, STATUS
001300*  COMPLETED, NOT ALREADY UNDONE, LOGGED WITHIN THE PAST 24
001400*  HOURS.  IF ONE IS FOUND AND BOTH THE RESTORE-TO PATH AND
001500*  THE ORIGINAL DESTINATION STILL PASS DESTINATION VALIDATION,
001600*  THE ORIGINAL MOVE IS REVERSED: A COMPLETED UNDO RECORD IS
001700*  APPENDED AND THE ORIGINAL MOVE RECORD IS REWRITTEN WITH ITS
001800*  UNDONE FLAG SET.  ONLY ONE ACTION IS REVERSED PER RUN.
001900*
002000*  LOG-FILE HAS NO KEYED ACCESS, SO THE "NEWEST FIRST" RULE IS
002100*  HONORED THE SAME WAY ORGANIZR'S PRIOR-HASH TABLE BUILD DOES
002200*  IT - A FORWARD-ONLY SCAN THAT KEEPS THE HIGHEST-ID MATCH
002300*  SEEN, SINCE AL-ID IS ASSIGNED IN STRICTLY ASCENDING ORDER
002400*  AS THE JOURNAL IS APPENDED.
002500*
002600*  MAINTENANCE LOG.
002700*    09/03/93  DQ   DSK-188  ORIGINAL CODING.
002800*    02/11/94  DQ   DSK-194  CUTOFF WAS COMPARING DATE PARTS
002900*                            ONLY, NOT THE FULL 14-DIGIT STAMP.
003000*    07/19/94  EA   DSK-201  ADDED OCCUPIED-NAME TABLE SO A
003100*                            RESTORE NEVER OVERWRITES A NAME
003200*                            STILL CLAIMED BY A LATER MOVE.
003300*    01/05/95  DQ   DSK-210  SETTINGS NOW LOADED FROM RULES-
003400*                            FILE INSTEAD OF ASSUMING BLANK
003500*                            BASE DESTINATION.
003600*    11/30/95  RP   DSK-217  "NO UNDOABLE ACTIONS" MESSAGE WAS
003700*                            NOT DISTINGUISHING EOF FROM AN
003800*                            EMPTY LOG-FILE.
003900*    04/08/96  DQ   DSK-223  LEAP-YEAR CHECK ON THE CUTOFF-DATE
004000*                            ROLLBACK MISHANDLED MARCH 1ST.
004100*    09/14/96  EA   DSK-229  SAME SUFFIX LOGIC AS ORGANIZR NOW
004200*                            SHARED IN STYLE FOR THE RESTORE
004300*                            NAME, UP TO " (9999)".
004400*    06/02/97  DQ   DSK-236  PATH VALIDATION ON THE RESTORE
004500*                            SIDE WAS SKIPPED WHEN BASE
004600*                            DESTINATION WAS BLANK.
004700*    08/02/99  DQ   DSK-241  Y2K - CENTURY WINDOW ON ACCEPT
004800*                            FROM DATE.  BELOW 50 IS 20XX, THE
004900*                            REST ARE 19XX.
005000*    01/19/00  DQ   DSK-241  CONFIRMED CLEAN THROUGH 01/01/00
005100*                            TEST RUN, NO FURTHER CHANGE.
005200*    05/17/01  RP   DSK-249  REWRITE OF THE ORIGINAL MOVE
005300*                            RECORD NOW HAPPENS BEFORE THE
005400*                            APPEND OF THE UNDO RECORD, NOT
005500*                            AFTER - CRASH BETWEEN THE TWO USED
005600*                            TO LEAVE THE FLAG UNSET.
005700*    10/22/02  DQ   DSK-255  SUPPORT DESK ASKED FOR THE RESTORE
005800*                            PATH TO BE ECHOED ON THE FAILURE
005900*                            DISPLAY LINE.
006000*    03/11/04  EA   DSK-263  ADDED FAILED UNDO REASON
006100*                            "path_validation_failed" TO MATCH
006200*                            THE TEXT IN THE USER GUIDE.
006300*    12/09/05  DQ   DSK-271  CUTOFF COMPUTATION REUSES THE
006400*                            DAYS-IN-MONTH TABLE IDIOM FROM
006500*                            RENENGIN RATHER THAN A HARD-CODED
006600*                            31/30/28 TEST.
006700*    06/01/09  RP   DSK-282  FINAL TEST PASS FOR THIS RELEASE.
006710*    08/14/10  EA   DSK-291  RESTORE-SIDE PATH CHECK WAS HELD TO
006720*                            THE BASE-DESTINATION PREFIX RULE
006730*                            EVEN THOUGH AL-SOURCE IS ALWAYS A
006740*                            BARE FILE NAME - EVERY UNDO FAILED
006750*                            path_validation_failed WITH A BASE
006760*                            DESTINATION CONFIGURED.  PREFIX
006770*                            CHECK NOW APPLIES TO THE ORIGINAL
006780*                            DESTINATION SIDE ONLY.
006790*    09/02/10  EA   DSK-264  "NO UNDOABLE ACTIONS" NOW EXITS
006791*                            THROUGH A SINGLE EXIT PARAGRAPH
006792*                            INSTEAD OF SKIPPING THE REST OF
006793*                            0000-MAIN-ROUTINE VIA THE OUTER IF.
006795*    05/11/10  RP   DSK-299  ADDED MISSING SOURCE-COMPUTER/
006796*                            OBJECT-COMPUTER ENTRIES TO MATCH
006797*                            THE REST OF THE BATCH SUITE.
006800*------------------------------------------------------------*
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007010 SOURCE-COMPUTER. IBM-3081.
007020 OBJECT-COMPUTER. IBM-3081.
007100 SPECIAL-NAMES.
007200     CLASS WORD-CHAR IS 'A' THRU 'Z' 'a' THRU 'z' '0' THRU '9'.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT RULES-FILE   ASSIGN TO RULEDD
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS RULES-FILE-STATUS.
007800     SELECT LOG-FILE     ASSIGN TO LOGDD
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS LOG-FILE-STATUS.
008100*------------------------------------------------------------*
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  RULES-FILE
008500     LABEL RECORDS ARE STANDARD.
008600 01  RULES-FILE-RECORD              PIC X(185).
008700*------------------------------------------------------------*
008800 FD  LOG-FILE
008900     LABEL RECORDS ARE STANDARD.
009000     COPY ACTVLOG.
009100*------------------------------------------------------------*
009200 WORKING-STORAGE SECTION.
009300 01  WS-FILE-STATUSES.
009400     05  RULES-FILE-STATUS               PIC X(02).
009500         88  RULES-FILE-OK                   VALUE '00'.
009600         88  RULES-FILE-NOT-FOUND            VALUE '35'.
009700     05  LOG-FILE-STATUS                  PIC X(02).
009800         88  LOG-FILE-OK                     VALUE '00'.
009900         88  LOG-FILE-EOF                    VALUE '10'.
010000         88  LOG-FILE-NOT-FOUND              VALUE '35'.
010100     05  FILLER                           PIC X(08).
010200*------------------------------------------------------------*
010300 01  WS-SWITCHES.
010400     05  WS-FOUND-SW                      PIC X(01) VALUE 'N'.
010500         88  WS-FOUND-CANDIDATE               VALUE 'Y'.
010600     05  WS-BOTH-PATHS-VALID-SW            PIC X(01) VALUE 'N'.
010700         88  WS-BOTH-PATHS-VALID               VALUE 'Y'.
010800     05  WS-RESTORE-USED-SW                 PIC X(01) VALUE 'N'.
010900         88  WS-RESTORE-PATH-USED              VALUE 'Y'.
011000     05  WS-REQUIRE-PREFIX-SW                PIC X(01) VALUE 'N'.
011100         88  WS-REQUIRE-BASE-PREFIX             VALUE 'Y'.
011200     05  WS-REWRITE-DONE-SW                 PIC X(01) VALUE 'N'.
011300         88  WS-REWRITE-IS-DONE                 VALUE 'Y'.
011400     05  WS-LEAP-YEAR-SW                     PIC X(01) VALUE 'N'.
011500         88  WS-IS-LEAP-YEAR                    VALUE 'Y'.
011600     05  FILLER                            PIC X(08).
011700*------------------------------------------------------------*
011800 01  WS-SUBSCRIPTS-COUNTERS.
011900     05  WS-OCC-TABLE-COUNT               PIC S9(04) COMP
012000                                           VALUE ZERO.
012100     05  WS-OCC-IDX                       PIC S9(04) COMP.
012200     05  WS-SUFFIX-TRY                     PIC S9(04) COMP.
012300     05  WS-SUFFIX-START                   PIC S9(02) COMP.
012400     05  WS-LEAP-QUOTIENT                   PIC 9(04) COMP.
012500     05  WS-LEAP-REMAINDER                  PIC 9(04) COMP.
012600     05  WS-MAX-LOG-ID                       PIC S9(06) COMP
012700                                               VALUE ZERO.
012800     05  FILLER                            PIC X(08).
012900*------------------------------------------------------------*
013000 01  WS-RUN-DATE-TIME.
013100     05  WS-RUN-DATE-SIX                  PIC 9(06).
013200     05  WS-RUN-DATE-EIGHT                PIC 9(08).
013300     05  WS-RUN-TIME-EIGHT                 PIC 9(08).
013400     05  FILLER                            PIC X(08).
013500 01  WS-RUN-DATE-EIGHT-R REDEFINES WS-RUN-DATE-EIGHT.
013600     05  WS-RUN-DATE-CC                    PIC 9(02).
013700     05  WS-RUN-DATE-YY                    PIC 9(02).
013800     05  WS-RUN-DATE-MM                    PIC 9(02).
013900     05  WS-RUN-DATE-DD                    PIC 9(02).
014000 01  WS-RUN-DATE-SIX-R REDEFINES WS-RUN-DATE-SIX.
014100     05  WS-RUN-DATE-SIX-YY                PIC 9(02).
014200     05  WS-RUN-DATE-SIX-MM                PIC 9(02).
014300     05  WS-RUN-DATE-SIX-DD                PIC 9(02).
014400*------------------------------------------------------------*
014500*  CUTOFF TIMESTAMP - "NOW" MINUS 24 HOURS.  SAME HOUR-MINUTE-
014600*  SECOND AS THE CURRENT RUN, ONE CALENDAR DAY EARLIER.
014700*------------------------------------------------------------*
014800 01  WS-CUTOFF-DATE-TIME.
014900     05  WS-CUTOFF-YYYY                    PIC 9(04).
015000     05  WS-CUTOFF-MM                      PIC 9(02).
015100     05  WS-CUTOFF-DD                      PIC 9(02).
015200     05  WS-CUTOFF-HH                      PIC 9(02).
015300     05  WS-CUTOFF-MI                      PIC 9(02).
015400     05  WS-CUTOFF-SS                      PIC 9(02).
015500     05  FILLER                            PIC X(08).
015600 01  WS-CUTOFF-TIMESTAMP-R REDEFINES WS-CUTOFF-DATE-TIME
015700                                            PIC 9(14).
015800*------------------------------------------------------------*
015900 01  WS-DAYS-IN-MONTH-TABLE.
016000     05  FILLER PIC X(02) VALUE '31'.
016100     05  FILLER PIC X(02) VALUE '28'.
016200     05  FILLER PIC X(02) VALUE '31'.
016300     05  FILLER PIC X(02) VALUE '30'.
016400     05  FILLER PIC X(02) VALUE '31'.
016500     05  FILLER PIC X(02) VALUE '30'.
016600     05  FILLER PIC X(02) VALUE '31'.
016700     05  FILLER PIC X(02) VALUE '31'.
016800     05  FILLER PIC X(02) VALUE '30'.
016900     05  FILLER PIC X(02) VALUE '31'.
017000     05  FILLER PIC X(02) VALUE '30'.
017100     05  FILLER PIC X(02) VALUE '31'.
017200 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
017300     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES  PIC 9(02).
017400*------------------------------------------------------------*
017500*  THE FOUND CANDIDATE, COPIED OUT OF ITS LOG RECORD DURING
017600*  PASS ONE SO PASS TWO CAN RECOGNIZE IT AGAIN BY AL-ID.
017700*------------------------------------------------------------*
017800 01  WS-FOUND-RECORD.
017900     05  WS-FOUND-ID                       PIC 9(06) VALUE ZERO.
018000     05  WS-FOUND-SOURCE                   PIC X(100).
018100     05  WS-FOUND-DESTINATION              PIC X(100).
018200     05  FILLER                            PIC X(08).
018300*------------------------------------------------------------*
018400*  OCCUPIED-NAME TABLE - EVERY AL-SOURCE SEEN ON A COMPLETED,
018500*  NOT-UNDONE MOVE RECORD OTHER THAN THE ONE BEING UNDONE.  A
018600*  RESTORE NAME THAT MATCHES ONE OF THESE IS TREATED AS TAKEN,
018700*  SINCE A LATER FILE BY THAT NAME IS STILL ON RECORD AS
018800*  LIVING ELSEWHERE.  ADDED DSK-201.
018900*------------------------------------------------------------*
019000 01  WS-OCCUPIED-TABLE.
019100     05  WS-OCC-NAME OCCURS 2000 TIMES     PIC X(100).
019200     05  FILLER                            PIC X(08).
019300*------------------------------------------------------------*
019400 01  WS-WORK-FIELDS.
019500     05  WS-RESTORE-STEM                   PIC X(100).
019600     05  WS-RESTORE-EXT                     PIC X(10).
019700     05  WS-RESTORE-STEM-LEN                PIC S9(03) COMP.
019800     05  WS-RESTORE-EXT-LEN                 PIC S9(02) COMP.
019900     05  WS-RESTORE-TRIAL                   PIC X(100).
020000     05  WS-SCAN-POS                         PIC S9(03) COMP.
020100     05  WS-SUFFIX-EDIT                      PIC Z(3)9.
020200     05  WS-DOT-DOT-COUNT                    PIC S9(03) COMP.
020300     05  WS-BASE-LEN                         PIC S9(02) COMP.
020400     05  WS-FAIL-REASON                      PIC X(40).
020500     05  WS-PATH-TO-CHECK                    PIC X(100).
020600     05  WS-NEXT-LOG-ID                       PIC S9(06) COMP
020700                                               VALUE ZERO.
020800     05  FILLER                              PIC X(08).
020900*------------------------------------------------------------*
021000     COPY RULETAB.
021100*------------------------------------------------------------*
021200 PROCEDURE DIVISION.
021300*------------------------------------------------------------*
021400 0000-MAIN-ROUTINE.
021410*    NOTHING PAST ITS CUTOFF TO UNDO - SKIP THE PATH BUILD AND
021420*    REWRITE WORK ENTIRELY AND GO STRAIGHT TO THE EXIT.  BOTH
021430*    THIS PATH AND THE NORMAL-COMPLETION FALL-THROUGH BELOW
021440*    LAND ON 9990-EXIT-RUN.  TICKET DSK-264.
021500     PERFORM 1010-GET-RUN-DATE-TIME.
021600     PERFORM 1100-LOAD-SETTINGS.
021700     PERFORM 1500-COMPUTE-CUTOFF-TIMESTAMP.
021800     PERFORM 2000-FIND-UNDOABLE-MOVE.
021900     IF NOT WS-FOUND-CANDIDATE
022000         DISPLAY 'UNDOORG - NO UNDOABLE ACTIONS.'
022050         GO TO 9990-EXIT-RUN
022100     END-IF.
022200     PERFORM 2050-BUILD-OCCUPIED-TABLE.
022300     PERFORM 2200-VALIDATE-BOTH-PATHS.
022400     IF WS-BOTH-PATHS-VALID
022500         PERFORM 2400-REWRITE-ORIGINAL-MOVE
022600         PERFORM 2600-APPEND-UNDO-COMPLETED
022700         DISPLAY 'UNDOORG - UNDO COMPLETED, ID '
022800             WS-FOUND-ID
022900     ELSE
023000         PERFORM 2700-APPEND-UNDO-FAILED
023100         DISPLAY 'UNDOORG - UNDO FAILED, ID ' WS-FOUND-ID
023200             ' REASON ' WS-FAIL-REASON
023300     END-IF.
023350*------------------------------------------------------------*
023360 9990-EXIT-RUN.
023400     GOBACK.
023600*------------------------------------------------------------*
023700*  1010 - RUN DATE/TIME, SAME Y2K CENTURY WINDOW AS ORGANIZR.
023800*  BELOW 50 IS 20XX, THE REST ARE 19XX.  ADDED DSK-241.
023900*------------------------------------------------------------*
024000 1010-GET-RUN-DATE-TIME.
024100     ACCEPT WS-RUN-DATE-SIX FROM DATE.
024200     ACCEPT WS-RUN-TIME-EIGHT FROM TIME.
024300     MOVE WS-RUN-DATE-SIX-MM TO WS-RUN-DATE-MM.
024400     MOVE WS-RUN-DATE-SIX-DD TO WS-RUN-DATE-DD.
024500     IF WS-RUN-DATE-SIX-YY < 50
024600         MOVE 20 TO WS-RUN-DATE-CC
024700     ELSE
024800         MOVE 19 TO WS-RUN-DATE-CC
024900     END-IF.
025000     MOVE WS-RUN-DATE-SIX-YY TO WS-RUN-DATE-YY.
025100*------------------------------------------------------------*
025200*  1100 - LOAD THE SETTINGS HEADER RECORD, IF THE RULES-FILE
025300*  IS PRESENT, FOR ST-BASE-DESTINATION.  MISSING FILE OR
025400*  MISSING FIRST RECORD LEAVES THE BASE DESTINATION BLANK,
025500*  WHICH RELAXES THE VALIDATION CHECK THE SAME WAY IT DOES IN
025600*  ORGANIZR.  ADDED DSK-210.
025700*------------------------------------------------------------*
025800 1100-LOAD-SETTINGS.
025900     MOVE SPACES TO ST-BASE-DESTINATION.
026000     OPEN INPUT RULES-FILE.
026100     IF RULES-FILE-OK
026200         READ RULES-FILE
026300             AT END
026400                 CONTINUE
026500             NOT AT END
026600                 MOVE RULES-FILE-RECORD TO SETTINGS-RECORD
026700         END-READ
026800         CLOSE RULES-FILE
026900     END-IF.
027000*------------------------------------------------------------*
027100*  1500 - CUTOFF = NOW MINUS 24 HOURS = YESTERDAY'S CALENDAR
027200*  DATE AT THE SAME CLOCK TIME.  ADDED DSK-194, LEAP FIX
027300*  DSK-223.
027400*------------------------------------------------------------*
027500 1500-COMPUTE-CUTOFF-TIMESTAMP.
027600     MOVE WS-RUN-TIME-EIGHT (1:2) TO WS-CUTOFF-HH.
027700     MOVE WS-RUN-TIME-EIGHT (3:2) TO WS-CUTOFF-MI.
027800     MOVE WS-RUN-TIME-EIGHT (5:2) TO WS-CUTOFF-SS.
027900     COMPUTE WS-CUTOFF-YYYY =
028000         WS-RUN-DATE-CC * 100 + WS-RUN-DATE-YY.
028100     MOVE WS-RUN-DATE-MM TO WS-CUTOFF-MM.
028200     MOVE WS-RUN-DATE-DD TO WS-CUTOFF-DD.
028300     IF WS-CUTOFF-DD > 1
028400         SUBTRACT 1 FROM WS-CUTOFF-DD
028500     ELSE
028600         PERFORM 1510-CHECK-LEAP-YEAR
028700         IF WS-CUTOFF-MM > 1
028800             SUBTRACT 1 FROM WS-CUTOFF-MM
028900         ELSE
029000             MOVE 12 TO WS-CUTOFF-MM
029100             SUBTRACT 1 FROM WS-CUTOFF-YYYY
029200         END-IF
029300         MOVE WS-DAYS-IN-MONTH (WS-CUTOFF-MM) TO WS-CUTOFF-DD
029400         IF WS-CUTOFF-MM = 2 AND WS-IS-LEAP-YEAR
029500             ADD 1 TO WS-CUTOFF-DD
029600         END-IF
029700     END-IF.
029800*------------------------------------------------------------*
029900 1510-CHECK-LEAP-YEAR.
030000     MOVE 'N' TO WS-LEAP-YEAR-SW.
030100     DIVIDE WS-CUTOFF-YYYY BY 400 GIVING WS-LEAP-QUOTIENT
030200         REMAINDER WS-LEAP-REMAINDER.
030300     IF WS-LEAP-REMAINDER = 0
030400         SET WS-IS-LEAP-YEAR TO TRUE
030500     ELSE
030600         DIVIDE WS-CUTOFF-YYYY BY 100 GIVING WS-LEAP-QUOTIENT
030700             REMAINDER WS-LEAP-REMAINDER
030800         IF WS-LEAP-REMAINDER NOT = 0
030900             DIVIDE WS-CUTOFF-YYYY BY 4 GIVING WS-LEAP-QUOTIENT
031000                 REMAINDER WS-LEAP-REMAINDER
031100             IF WS-LEAP-REMAINDER = 0
031200                 SET WS-IS-LEAP-YEAR TO TRUE
031300             END-IF
031400         END-IF
031500     END-IF.
031600*------------------------------------------------------------*
031700*  2000 - FORWARD SCAN, KEEP THE HIGHEST AL-ID MATCH.  ADDED
031800*  DSK-188, "NO UNDOABLE" FIX DSK-217.
031900*------------------------------------------------------------*
032000 2000-FIND-UNDOABLE-MOVE.
032100     MOVE 'N' TO WS-FOUND-SW.
032200     MOVE ZERO TO WS-MAX-LOG-ID.
032300     OPEN INPUT LOG-FILE.
032400     IF LOG-FILE-OK
032500         PERFORM 2010-TEST-ONE-LOG-RECORD
032600             UNTIL LOG-FILE-EOF
032700         CLOSE LOG-FILE
032800     END-IF.
032900     COMPUTE WS-NEXT-LOG-ID = WS-MAX-LOG-ID + 1.
033000*------------------------------------------------------------*
033100 2010-TEST-ONE-LOG-RECORD.
033200     READ LOG-FILE
033300         AT END
033400             SET LOG-FILE-EOF TO TRUE
033500     END-READ.
033600     IF NOT LOG-FILE-EOF
033700         IF AL-ID > WS-MAX-LOG-ID
033800             MOVE AL-ID TO WS-MAX-LOG-ID
033900         END-IF
034000         IF AL-IS-MOVE AND AL-IS-COMPLETED
034100             AND NOT AL-WAS-UNDONE
034200             AND AL-TIMESTAMP >= WS-CUTOFF-TIMESTAMP-R
034300             AND AL-ID > WS-FOUND-ID
034400             MOVE 'Y' TO WS-FOUND-SW
034500             MOVE AL-ID TO WS-FOUND-ID
034600             MOVE AL-SOURCE TO WS-FOUND-SOURCE
034700             MOVE AL-DESTINATION TO WS-FOUND-DESTINATION
034800         END-IF
034900     END-IF.
035000*------------------------------------------------------------*
035100*  2050 - BUILD THE OCCUPIED-NAME TABLE.  ADDED DSK-201.
035200*------------------------------------------------------------*
035300 2050-BUILD-OCCUPIED-TABLE.
035400     MOVE ZERO TO WS-OCC-TABLE-COUNT.
035500     OPEN INPUT LOG-FILE.
035600     IF LOG-FILE-OK
035700         PERFORM 2060-TEST-ONE-OCCUPIED-RECORD
035800             UNTIL LOG-FILE-EOF
035900         CLOSE LOG-FILE
036000     END-IF.
036100*------------------------------------------------------------*
036200 2060-TEST-ONE-OCCUPIED-RECORD.
036300     READ LOG-FILE
036400         AT END
036500             SET LOG-FILE-EOF TO TRUE
036600     END-READ.
036700     IF NOT LOG-FILE-EOF
036800         IF AL-IS-MOVE AND AL-IS-COMPLETED
036900             AND NOT AL-WAS-UNDONE
037000             AND AL-ID NOT = WS-FOUND-ID
037100             AND WS-OCC-TABLE-COUNT < 2000
037200             ADD 1 TO WS-OCC-TABLE-COUNT
037300             MOVE AL-SOURCE TO WS-OCC-NAME (WS-OCC-TABLE-COUNT)
037400         END-IF
037500     END-IF.
037600*------------------------------------------------------------*
037700*  2200 - THE RESTORE-TO PATH (THE ORIGINAL SOURCE NAME, MADE
037800*  UNIQUE IF OCCUPIED) AND THE ORIGINAL DESTINATION MUST BOTH
037900*  PASS DESTINATION VALIDATION.  A DESTINATION THAT NO LONGER
038000*  VALIDATES STANDS IN, IN THIS JOURNAL-ONLY SYSTEM, FOR "THE
038100*  MOVED-TO FILE NO LONGER EXISTS" SINCE THERE IS NO REAL
038200*  FILE TO STAT.  ADDED DSK-236, REASON TEXT DSK-263.
038300*------------------------------------------------------------*
038400 2200-VALIDATE-BOTH-PATHS.
038500*    THE RESTORE-TRIAL PATH IS A BARE FILE NAME - IT GOES BACK
038600*    TO THE DROP AREA AL-SOURCE CAME FROM, NOT UNDER
038700*    ST-BASE-DESTINATION - SO ONLY THE ORIGINAL DESTINATION
038800*    SIDE IS HELD TO THE BASE-DESTINATION PREFIX RULE.  BOTH
038900*    SIDES STILL GET THE ".." ESCAPE CHECK.  DSK-255.
039000     MOVE 'Y' TO WS-BOTH-PATHS-VALID-SW.
039100     MOVE SPACES TO WS-FAIL-REASON.
039200     PERFORM 2210-BUILD-RESTORE-NAME.
039300     MOVE WS-RESTORE-TRIAL TO WS-PATH-TO-CHECK.
039400     MOVE 'N' TO WS-REQUIRE-PREFIX-SW.
039500     PERFORM 2300-VALIDATE-ONE-PATH.
039600     IF NOT WS-BOTH-PATHS-VALID
039700         MOVE 'path_validation_failed' TO WS-FAIL-REASON
039800     ELSE
039900         MOVE WS-FOUND-DESTINATION TO WS-PATH-TO-CHECK
040000         MOVE 'Y' TO WS-REQUIRE-PREFIX-SW
040100         PERFORM 2300-VALIDATE-ONE-PATH
040200         IF NOT WS-BOTH-PATHS-VALID
040300             MOVE 'path_validation_failed' TO WS-FAIL-REASON
040400         END-IF
040500     END-IF.
040600*------------------------------------------------------------*
040700*  2210 SERIES - REBUILD THE ORIGINAL SOURCE NAME, TRYING
040800*  " (1)", " (2)" ... " (9999)" UNTIL A NAME NOT IN THE
040900*  OCCUPIED TABLE IS FOUND.  SAME SUFFIX STYLE AS ORGANIZR'S
041000*  2500 SERIES.  ADDED DSK-229.
041100*------------------------------------------------------------*
041200 2210-BUILD-RESTORE-NAME.
041300     PERFORM 2220-SPLIT-RESTORE-NAME.
041400     MOVE ZERO TO WS-SUFFIX-TRY.
041500     PERFORM 2230-BUILD-ONE-TRIAL-NAME.
041600     PERFORM 2250-TRY-NEXT-RESTORE-SUFFIX
041700         VARYING WS-SUFFIX-TRY FROM 1 BY 1
041800         UNTIL WS-SUFFIX-TRY > 9999
041900            OR NOT WS-RESTORE-PATH-USED.
042000*------------------------------------------------------------*
042100 2220-SPLIT-RESTORE-NAME.
042200     MOVE 100 TO WS-RESTORE-STEM-LEN.
042300     PERFORM 2221-BACK-UP-STEM-LEN
042400         VARYING WS-RESTORE-STEM-LEN FROM 100 BY -1
042500         UNTIL WS-RESTORE-STEM-LEN = 0
042600            OR WS-FOUND-SOURCE (WS-RESTORE-STEM-LEN:1)
042700                   NOT = SPACE.
042800     MOVE WS-RESTORE-STEM-LEN TO WS-SCAN-POS.
042900     PERFORM 2222-BACK-UP-TO-DOT
043000         VARYING WS-SCAN-POS FROM WS-RESTORE-STEM-LEN BY -1
043100         UNTIL WS-SCAN-POS = 0
043200            OR WS-FOUND-SOURCE (WS-SCAN-POS:1) = '.'.
043300     MOVE SPACES TO WS-RESTORE-EXT.
043400     MOVE ZERO TO WS-RESTORE-EXT-LEN.
043500     IF WS-SCAN-POS > 0
043600         COMPUTE WS-RESTORE-EXT-LEN =
043700             WS-RESTORE-STEM-LEN - WS-SCAN-POS + 1
043800         MOVE WS-FOUND-SOURCE (WS-SCAN-POS:WS-RESTORE-EXT-LEN)
043900             TO WS-RESTORE-EXT
044000         COMPUTE WS-RESTORE-STEM-LEN = WS-SCAN-POS - 1
044100     END-IF.
044200*------------------------------------------------------------*
044300 2221-BACK-UP-STEM-LEN.
044400     CONTINUE.
044500*------------------------------------------------------------*
044600 2222-BACK-UP-TO-DOT.
044700     CONTINUE.
044800*------------------------------------------------------------*
044900 2230-BUILD-ONE-TRIAL-NAME.
045000     MOVE SPACES TO WS-RESTORE-TRIAL.
045100     IF WS-SUFFIX-TRY = ZERO
045200         MOVE WS-FOUND-SOURCE TO WS-RESTORE-TRIAL
045300     ELSE
045400         MOVE WS-SUFFIX-TRY TO WS-SUFFIX-EDIT
045500         MOVE 4 TO WS-SUFFIX-START
045600         PERFORM 2231-FIND-SUFFIX-START
045700             VARYING WS-SUFFIX-START FROM 1 BY 1
045800             UNTIL WS-SUFFIX-START > 4
045900                OR WS-SUFFIX-EDIT (WS-SUFFIX-START:1) NOT = SPACE
046000         STRING WS-FOUND-SOURCE (1:WS-RESTORE-STEM-LEN)
046100                     DELIMITED BY SIZE
046200                ' ('   DELIMITED BY SIZE
046300                WS-SUFFIX-EDIT (WS-SUFFIX-START:
046400                    5 - WS-SUFFIX-START) DELIMITED BY SIZE
046500                ')'    DELIMITED BY SIZE
046600                WS-RESTORE-EXT (1:WS-RESTORE-EXT-LEN)
046700                     DELIMITED BY SIZE
046800             INTO WS-RESTORE-TRIAL
046900         END-STRING
047000     END-IF.
047100     PERFORM 2240-CHECK-RESTORE-NAME-USED.
047200*------------------------------------------------------------*
047300 2231-FIND-SUFFIX-START.
047400     CONTINUE.
047500*------------------------------------------------------------*
047600 2240-CHECK-RESTORE-NAME-USED.
047700     MOVE 'N' TO WS-RESTORE-USED-SW.
047800     MOVE ZERO TO WS-OCC-IDX.
047900     PERFORM 2241-TEST-ONE-OCCUPIED-NAME
048000         VARYING WS-OCC-IDX FROM 1 BY 1
048100         UNTIL WS-OCC-IDX > WS-OCC-TABLE-COUNT
048200            OR WS-RESTORE-PATH-USED.
048300*------------------------------------------------------------*
048400 2241-TEST-ONE-OCCUPIED-NAME.
048500     IF WS-OCC-NAME (WS-OCC-IDX) = WS-RESTORE-TRIAL
048600         SET WS-RESTORE-PATH-USED TO TRUE
048700     END-IF.
048800*------------------------------------------------------------*
048900 2250-TRY-NEXT-RESTORE-SUFFIX.
049000     PERFORM 2230-BUILD-ONE-TRIAL-NAME.
049100*------------------------------------------------------------*
049200*  2300 - DESTINATION VALIDATION.  SAME PREFIX-MATCH-AGAINST-
049300*  BASE-DESTINATION-PLUS-NO-".."  RULE ORGANIZR USES.  ADDED
049400*  DSK-236.
049500*------------------------------------------------------------*
049600 2300-VALIDATE-ONE-PATH.
049700     IF WS-REQUIRE-BASE-PREFIX
049800        AND ST-BASE-DESTINATION NOT = SPACES
049900         MOVE 60 TO WS-BASE-LEN
050000         PERFORM 2310-BACK-UP-BASE-LEN
050100             VARYING WS-BASE-LEN FROM 60 BY -1
050200             UNTIL WS-BASE-LEN = 0
050300                OR ST-BASE-DESTINATION (WS-BASE-LEN:1)
050400                       NOT = SPACE
050500         IF WS-BASE-LEN > 0
050600             IF WS-PATH-TO-CHECK (1:WS-BASE-LEN) NOT =
050700                 ST-BASE-DESTINATION (1:WS-BASE-LEN)
050800                 MOVE 'N' TO WS-BOTH-PATHS-VALID-SW
050900             END-IF
051000         END-IF
051100     END-IF.
051200     MOVE ZERO TO WS-DOT-DOT-COUNT.
051300     INSPECT WS-PATH-TO-CHECK TALLYING WS-DOT-DOT-COUNT
051400         FOR ALL '..'.
051500     IF WS-DOT-DOT-COUNT > 0
051600         MOVE 'N' TO WS-BOTH-PATHS-VALID-SW
051700     END-IF.
051800*------------------------------------------------------------*
051900 2310-BACK-UP-BASE-LEN.
052000     CONTINUE.
052100*------------------------------------------------------------*
052200*  2400 - REWRITE THE ORIGINAL MOVE RECORD WITH ITS UNDONE
052300*  FLAG SET, BEFORE THE UNDO RECORD IS APPENDED - A CRASH
052400*  BETWEEN THE TWO MUST NOT LEAVE THE FLAG UNSET WHILE AN
052500*  UNDO RECORD ALREADY EXISTS.  ADDED DSK-249.
052600*------------------------------------------------------------*
052700 2400-REWRITE-ORIGINAL-MOVE.
052800     MOVE 'N' TO WS-REWRITE-DONE-SW.
052900     OPEN I-O LOG-FILE.
053000     IF LOG-FILE-OK
053100         PERFORM 2410-TEST-ONE-REWRITE-RECORD
053200             UNTIL LOG-FILE-EOF OR WS-REWRITE-IS-DONE
053300         CLOSE LOG-FILE
053400     END-IF.
053500*------------------------------------------------------------*
053600 2410-TEST-ONE-REWRITE-RECORD.
053700     READ LOG-FILE
053800         AT END
053900             SET LOG-FILE-EOF TO TRUE
054000     END-READ.
054100     IF NOT LOG-FILE-EOF
054200         IF AL-ID = WS-FOUND-ID
054300             SET WS-REWRITE-IS-DONE TO TRUE
054400             MOVE 'Y' TO AL-UNDONE-FLAG
054500             REWRITE ACTIVITY-LOG-RECORD
054600         END-IF
054700     END-IF.
054800*------------------------------------------------------------*
054900*  2600 - APPEND THE COMPLETED UNDO RECORD.  REUSES
055000*  ORGANIZR'S OPEN-EXTEND-OR-FALL-BACK-TO-OUTPUT IDIOM.
055100*------------------------------------------------------------*
055200 2600-APPEND-UNDO-COMPLETED.
055300     MOVE SPACES TO ACTIVITY-LOG-RECORD.
055400     PERFORM 2620-OPEN-LOG-FOR-APPEND.
055500     MOVE WS-NEXT-LOG-ID TO AL-ID.
055600     MOVE WS-RUN-DATE-CC TO AL-TS-YYYY (1:2).
055700     MOVE WS-RUN-DATE-YY TO AL-TS-YYYY (3:2).
055800     MOVE WS-RUN-DATE-MM TO AL-TS-MM.
055900     MOVE WS-RUN-DATE-DD TO AL-TS-DD.
056000     MOVE WS-RUN-TIME-EIGHT (1:2) TO AL-TS-HH.
056100     MOVE WS-RUN-TIME-EIGHT (3:2) TO AL-TS-MI.
056200     MOVE WS-RUN-TIME-EIGHT (5:2) TO AL-TS-SS.
056300     MOVE 'UNDO'      TO AL-ACTION-TYPE.
056400     MOVE 'COMPLETED' TO AL-STATUS.
056500     MOVE WS-FOUND-DESTINATION TO AL-SOURCE.
056600     MOVE WS-RESTORE-TRIAL TO AL-DESTINATION.
056700     MOVE 'N' TO AL-UNDONE-FLAG.
056800     MOVE 'undo_last_24h' TO AL-REASON.
056900     WRITE ACTIVITY-LOG-RECORD.
057000     CLOSE LOG-FILE.
057100*------------------------------------------------------------*
057200*  2700 - APPEND THE FAILED UNDO RECORD.  THE ORIGINAL MOVE
057300*  RECORD IS LEFT ALONE SO IT CAN STILL BE RETRIED LATER.
057400*  ADDED DSK-263.
057500*------------------------------------------------------------*
057600 2700-APPEND-UNDO-FAILED.
057700     MOVE SPACES TO ACTIVITY-LOG-RECORD.
057800     PERFORM 2620-OPEN-LOG-FOR-APPEND.
057900     MOVE WS-NEXT-LOG-ID TO AL-ID.
058000     MOVE WS-RUN-DATE-CC TO AL-TS-YYYY (1:2).
058100     MOVE WS-RUN-DATE-YY TO AL-TS-YYYY (3:2).
058200     MOVE WS-RUN-DATE-MM TO AL-TS-MM.
058300     MOVE WS-RUN-DATE-DD TO AL-TS-DD.
058400     MOVE WS-RUN-TIME-EIGHT (1:2) TO AL-TS-HH.
058500     MOVE WS-RUN-TIME-EIGHT (3:2) TO AL-TS-MI.
058600     MOVE WS-RUN-TIME-EIGHT (5:2) TO AL-TS-SS.
058700     MOVE 'UNDO'   TO AL-ACTION-TYPE.
058800     MOVE 'FAILED' TO AL-STATUS.
058900     MOVE WS-FOUND-DESTINATION TO AL-SOURCE.
059000     MOVE WS-RESTORE-TRIAL TO AL-DESTINATION.
059100     MOVE 'N' TO AL-UNDONE-FLAG.
059200     MOVE WS-FAIL-REASON TO AL-REASON.
059300     WRITE ACTIVITY-LOG-RECORD.
059400     CLOSE LOG-FILE.
059500*------------------------------------------------------------*
059600 2620-OPEN-LOG-FOR-APPEND.
059700     OPEN EXTEND LOG-FILE.
059800     IF NOT LOG-FILE-OK
059900         OPEN OUTPUT LOG-FILE
060000     END-IF.
