000100*------------------------------------------------------------*
000200* CANDFILE - FILE-CANDIDATE RECORD LAYOUT
000300* ONE ENTRY PER FILE OFFERED TO THE ORGANIZER FOR A GIVEN RUN.
000400* RECORD LENGTH IS FIXED AT 104 BYTES - SEE CANDIDATE-FILE FD.
000500*------------------------------------------------------------*
000600 01  FILE-CANDIDATE.
000700     05  FC-FILE-NAME                       PIC X(60).
000800     05  FC-EXTENSION                        PIC X(10).
000900     05  FC-FILE-SIZE                        PIC 9(09).
001000     05  FC-MOD-DATE.
001100         10  FC-MOD-YYYY                     PIC 9(04).
001200         10  FC-MOD-MM                       PIC 9(02).
001300         10  FC-MOD-DD                       PIC 9(02).
001400*------------------------------------------------------------*
001500* ALTERNATE VIEW OF FC-MOD-DATE AS A SINGLE 8-DIGIT NUMBER,
001600* USED WHEN COMPARING AGAINST TODAYS-DATE WORK AREAS.
001700*------------------------------------------------------------*
001800     05  FC-MOD-DATE-R REDEFINES FC-MOD-DATE
001900                                          PIC 9(08).
002000     05  FC-EXISTS-FLAG                      PIC X(01).
002100         88  FC-FILE-PRESENT                 VALUE 'Y'.
002200         88  FC-FILE-MISSING                  VALUE 'N'.
002300         88  FC-FILE-IS-DIRECTORY             VALUE 'D'.
002400     05  FC-PHASH                            PIC X(16).
