000100*------------------------------------------------------------*
000200* RPTLINE - INSIGHTS REPORT DETAIL AND SUMMARY LINE LAYOUTS.
000300* EDITED (ZZZ,ZZ9 STYLE) FIELDS, SAME HABIT AS THE SHOP'S
000400* OTHER REPORT PROGRAMS.  EACH LINE IS 132 CHARACTERS.
000500*------------------------------------------------------------*
000600 01  RL-SUMMARY-LINE-1.
000700     05  FILLER              PIC X(22)
000800             VALUE 'FILES ORGANIZED TODAY:'.
000900     05  RL-ORGANIZED-TODAY  PIC ZZZ,ZZ9.
001000     05  FILLER              PIC X(08) VALUE SPACE.
001100     05  FILLER              PIC X(22)
001200             VALUE 'FILES ORGANIZED TOTAL:'.
001300     05  RL-ORGANIZED-TOTAL  PIC ZZZ,ZZ9.
001400     05  FILLER              PIC X(66) VALUE SPACE.
001500*------------------------------------------------------------*
001600 01  RL-SUMMARY-LINE-2.
001700     05  FILLER              PIC X(27)
001800             VALUE 'ESTIMATED TIME SAVED (SEC):'.
001900     05  RL-TIME-SAVED-SEC   PIC ZZZ,ZZZ,ZZ9.
002000     05  FILLER              PIC X(94) VALUE SPACE.
002100*------------------------------------------------------------*
002200 01  RL-DIST-DETAIL-LINE.
002300     05  RL-DIST-EXTENSION   PIC X(10).
002400     05  RL-DIST-COUNT       PIC ZZZ,ZZ9.
002500     05  FILLER              PIC X(115) VALUE SPACE.
002600*------------------------------------------------------------*
002700 01  RL-CLUTTER-LINE.
002800     05  FILLER              PIC X(23)
002900             VALUE 'CLUTTER REDUCTION PCT:'.
003000     05  RL-CLUTTER-PCT      PIC ZZ9.99.
003100     05  FILLER              PIC X(01) VALUE '%'.
003200     05  FILLER              PIC X(102) VALUE SPACE.
003300*------------------------------------------------------------*
003400 01  RL-ERROR-LINE.
003500     05  FILLER              PIC X(15)
003600             VALUE 'ERRORS LOGGED:'.
003700     05  RL-ERRORS-LOGGED    PIC ZZZ,ZZ9.
003800     05  FILLER              PIC X(110) VALUE SPACE.
003900*------------------------------------------------------------*
004000 01  RL-CONTROL-TOTALS-LINE.
004100     05  FILLER              PIC X(15)
004200             VALUE 'RECORDS READ: '.
004300     05  RL-CT-READ          PIC ZZZ,ZZ9.
004400     05  FILLER              PIC X(04) VALUE SPACE.
004500     05  FILLER              PIC X(08) VALUE 'MOVED: '.
004600     05  RL-CT-MOVED         PIC ZZZ,ZZ9.
004700     05  FILLER              PIC X(04) VALUE SPACE.
004800     05  FILLER              PIC X(10) VALUE 'SKIPPED: '.
004900     05  RL-CT-SKIPPED       PIC ZZZ,ZZ9.
005000     05  FILLER              PIC X(04) VALUE SPACE.
005100     05  FILLER              PIC X(09) VALUE 'FAILED: '.
005200     05  RL-CT-FAILED        PIC ZZZ,ZZ9.
005300     05  FILLER              PIC X(50) VALUE SPACE.
