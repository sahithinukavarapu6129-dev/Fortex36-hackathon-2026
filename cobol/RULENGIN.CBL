000100*****************************************************************
000200* PROGRAM NAME:    RULENGIN
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/91 DAVID QUINTERO  CREATED FOR THE ORGANIZR REWRITE OF
000900*                          THE OLD SORT-BASED FOLDER SWEEP JOB
001000* 09/22/91 DAVID QUINTERO  ADDED KEYWORD SCORING AND FALLBACK
001100*                          CATEGORY PER TICKET DSK-114
001200* 02/03/92 ED ACKERMAN     EDUCATION MODE BOOST ADDED, TICKET
001300*                          DSK-131 - SPRING SEMESTER REQUEST
001400* 11/14/94 ED ACKERMAN     RULE TABLE SIZE RAISED TO 200 ENTRIES
001500* 08/02/99 R PATEL         Y2K REVIEW - NO DATE MATH IN THIS
001600*                          PROGRAM, NO CHANGE REQUIRED
001700* 04/19/02 R PATEL         FIRST-RULE-WINS-TIE CLARIFIED PER
001800*                          HELP DESK TICKET DSK-208
001900* 07/30/08 L CHU           REASON TEXT NOW CAPPED AT 40 BYTES TO
002000*                          MATCH THE NEW ACTIVITY LOG LAYOUT
002100* 02/16/09 L CHU           REASON TEXT NOW NAMES THE ACTUAL HIT
002200*                          (EXTENSION/KEYWORD/BOOST) INSTEAD OF A
002300*                          CANNED WORD - HELP DESK COULDN'T TELL
002400*                          WHY A FILE LANDED WHERE IT DID, DSK-241
002500* 02/16/09 L CHU           3-KEYWORD HIT NOW CAPS AT .55 LIKE 4+
002600*                          DOES - OLD TEST LET IT HIT .56, DSK-242
002700* 06/01/09 L CHU           SCAN LOOPS REWRITTEN OUT-OF-LINE PER
002800*                          THE SHOP STANDARD - NO MORE INLINE
002900*                          PERFORM BLOCKS, TICKET DSK-247
002910* 04/02/10 L CHU           SUBSTRING SCAN STOPPED AT START
002920*                          POSITION 41 - A 60-BYTE FIELD NEEDS
002930*                          POSITIONS 1-46 FOR A 15-BYTE KEYWORD.
002940*                          KEYWORDS ENDING IN THE LAST FEW BYTES
002950*                          OF A LONG NAME WERE NEVER MATCHED.
002960*                          FAST-PATH COMPARE ALSO TRIMMED BACK
002970*                          TO THE KEYWORD'S OWN 15 BYTES - IT WAS
002980*                          READING 5 BYTES INTO THE NEXT TABLE
002990*                          SLOT.  TICKET DSK-296.
002995* 04/02/10 L CHU           BLANK CANDIDATE NAME NOW SKIPS TEXT
002996*                          PREP AND SCORING ENTIRELY AND GOES
002997*                          STRAIGHT TO THE FALLBACK RESULT,
002998*                          TICKET DSK-297.
003000*
003100*****************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.  RULENGIN.
003400 AUTHOR. DAVID QUINTERO.
003500 INSTALLATION. COBOL DEVELOPMENT CENTER.
003600 DATE-WRITTEN. 03/11/91.
003700 DATE-COMPILED.
003800 SECURITY. NON-CONFIDENTIAL.
003900*****************************************************************
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-3081.
004400 OBJECT-COMPUTER. IBM-3081.
004500 SPECIAL-NAMES.
004600     CLASS WORD-CHAR IS 'A' THRU 'Z' 'a' THRU 'z' '0' THRU '9'.
004700*****************************************************************
004800 DATA DIVISION.
004900*****************************************************************
005000 WORKING-STORAGE SECTION.
005100*-----------------------------------------------------------*
005200 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005300     05  CRT-INDEX                   PIC S9(03) COMP.
005400     05  WS-KW-INDEX                  PIC S9(02) COMP.
005500     05  WS-EXT-INDEX                 PIC S9(02) COMP.
005600     05  WS-EXT-HIT-INDEX              PIC S9(02) COMP VALUE 0.
005700     05  WS-CHAR-INDEX                 PIC S9(03) COMP.
005800     05  WS-TOKEN-INDEX                PIC S9(02) COMP.
005900     05  WS-KEYWORD-HIT-COUNT          PIC S9(02) COMP.
006000     05  WS-BEST-INDEX                 PIC S9(03) COMP VALUE 0.
006100     05  WS-BEST-SCORE                 PIC S9V99  VALUE 0.
006200     05  WS-THIS-SCORE                 PIC S9V99  VALUE 0.
006300     05  WS-EDUCATION-ADD               PIC S9V99  VALUE 0.
006400     05  WS-CUR-TOKEN-LEN               PIC S9(02) COMP VALUE 0.
006500     05  WS-EDUCATION-HIT-SW            PIC X(01)  VALUE 'N'.
006600         88  WS-EDUCATION-HIT           VALUE 'Y'.
006700*-----------------------------------------------------------*
006800 01  WS-LOWER-NAME                     PIC X(60).
006900*-----------------------------------------------------------*
007000* CHARACTER-ARRAY VIEW OF THE LOWERED NAME - CARRIED OVER FROM
007100* THE OLD SORT-BASED SWEEP JOB'S SCAN LOGIC.
007200*-----------------------------------------------------------*
007300 01  WS-LOWER-NAME-R REDEFINES WS-LOWER-NAME.
007400     05  WS-LOWER-NAME-CHAR OCCURS 60 TIMES PIC X(01).
007500*-----------------------------------------------------------*
007600* WORD TABLE - MAXIMAL RUNS OF LETTERS/DIGITS IN THE LOWERED
007700* FILENAME STEM, USED ONLY FOR THE EDUCATION MODE BOOST.
007800*-----------------------------------------------------------*
007900 01  WS-TOKEN-COUNT                    PIC S9(02) COMP VALUE 0.
008000 01  WS-TOKEN-TABLE.
008100     05  WS-TOKEN OCCURS 16 TIMES       PIC X(20).
008200*-----------------------------------------------------------*
008300* FLAT-BUFFER VIEW OF THE TOKEN TABLE, KEPT FOR THE DUMP
008400* PARAGRAPH THE HELP DESK ASKED FOR UNDER TICKET DSK-208.
008500*-----------------------------------------------------------*
008600 01  WS-TOKEN-TABLE-R REDEFINES WS-TOKEN-TABLE.
008700     05  WS-TOKEN-TABLE-FLAT           PIC X(320).
008800*-----------------------------------------------------------*
008900 01  WS-EDUCATION-WORDS.
009000     05  FILLER PIC X(10) VALUE 'lecture   '.
009100     05  FILLER PIC X(10) VALUE 'assignment'.
009200     05  FILLER PIC X(10) VALUE 'exam      '.
009300     05  FILLER PIC X(10) VALUE 'quiz      '.
009400     05  FILLER PIC X(10) VALUE 'midterm   '.
009500     05  FILLER PIC X(10) VALUE 'final     '.
009600 01  WS-EDUCATION-WORDS-R REDEFINES WS-EDUCATION-WORDS.
009700     05  WS-EDUCATION-WORD OCCURS 6 TIMES PIC X(10).
009800*-----------------------------------------------------------*
009900 01  WS-REASON-BUILD.
010000     05  WS-REASON-LEN                PIC S9(03) COMP VALUE 0.
010100     05  WS-REASON-KIND                PIC X(01)  VALUE SPACE.
010200         88  WS-REASON-IS-EXTENSION     VALUE 'E'.
010300         88  WS-REASON-IS-BOOST         VALUE 'B'.
010400*-----------------------------------------------------------*
010500 LINKAGE SECTION.
010600 COPY RULETAB.
010700*****************************************************************
010800 PROCEDURE DIVISION USING CATEGORY-RULE-TABLE-SIZE,
010900     CATEGORY-RULE-TABLE, RULE-ENGINE-LINKAGE.
011000*-----------------------------------------------------------*
011100 0000-MAIN-ROUTINE.
011200*-----------------------------------------------------------*
011210     MOVE 0                       TO WS-BEST-INDEX.
011220     MOVE 0                       TO WS-BEST-SCORE.
011230     IF RE-CANDIDATE-NAME = SPACES
011240         GO TO 0010-SELECT-AND-EXIT
011250     END-IF.
011300     PERFORM 1000-PREPARE-CANDIDATE-TEXT.
011600     PERFORM 2000-SCORE-ALL-CATEGORIES
011700         VARYING CRT-INDEX FROM 1 BY 1
011800         UNTIL CRT-INDEX > CATEGORY-RULE-TABLE-SIZE.
011810*-----------------------------------------------------------*
011820*    A BLANK CANDIDATE NAME SKIPS STRAIGHT HERE - NO TOKENS,
011830*    NO SCORING, JUST THE FALLBACK RE-RESULT-xxx FIELDS.
011840*    ADDED DSK-297.
011850*-----------------------------------------------------------*
011860 0010-SELECT-AND-EXIT.
011900     PERFORM 3000-SELECT-WINNER.
012000     GOBACK.
012100*-----------------------------------------------------------*
012200 1000-PREPARE-CANDIDATE-TEXT.
012300*-----------------------------------------------------------*
012400     MOVE RE-CANDIDATE-NAME       TO WS-LOWER-NAME.
012500     INSPECT WS-LOWER-NAME CONVERTING
012600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
012700         TO 'abcdefghijklmnopqrstuvwxyz'.
012800     MOVE 0                       TO WS-TOKEN-COUNT.
012900     MOVE SPACES                  TO WS-TOKEN-TABLE.
013000     MOVE 0                       TO WS-CUR-TOKEN-LEN.
013100     PERFORM 1100-EXTRACT-ONE-CHARACTER
013200         VARYING WS-CHAR-INDEX FROM 1 BY 1
013300         UNTIL WS-CHAR-INDEX > 60.
013400*-----------------------------------------------------------*
013500 1100-EXTRACT-ONE-CHARACTER.
013600*-----------------------------------------------------------*
013700*    MAXIMAL RUNS OF LETTERS/DIGITS BECOME ONE TOKEN EACH.
013800*    STOPS AT 16 TOKENS - MORE THAN ENOUGH FOR A FILENAME.
013900*-----------------------------------------------------------*
014000     IF WS-LOWER-NAME (WS-CHAR-INDEX:1) IS WORD-CHAR
014100         IF WS-CUR-TOKEN-LEN = 0 AND WS-TOKEN-COUNT < 16
014200             ADD 1 TO WS-TOKEN-COUNT
014300         END-IF
014400         IF WS-TOKEN-COUNT <= 16 AND WS-TOKEN-COUNT > 0
014500           AND WS-CUR-TOKEN-LEN < 20
014600             ADD 1 TO WS-CUR-TOKEN-LEN
014700             MOVE WS-LOWER-NAME (WS-CHAR-INDEX:1)
014800                 TO WS-TOKEN (WS-TOKEN-COUNT)
014900                     (WS-CUR-TOKEN-LEN:1)
015000         END-IF
015100     ELSE
015200         MOVE 0               TO WS-CUR-TOKEN-LEN
015300     END-IF.
015400*-----------------------------------------------------------*
015500 2000-SCORE-ALL-CATEGORIES.
015600*-----------------------------------------------------------*
015700     MOVE 0                       TO WS-THIS-SCORE.
015800     PERFORM 2110-SCORE-EXTENSION-MATCH.
015900     PERFORM 2120-SCORE-KEYWORD-HITS.
016000     PERFORM 2130-SCORE-EDUCATION-BOOST.
016100     PERFORM 2200-COMPARE-TO-BEST.
016200*-----------------------------------------------------------*
016300 2110-SCORE-EXTENSION-MATCH.
016400*-----------------------------------------------------------*
016500     MOVE 0                       TO WS-EXT-HIT-INDEX.
016600     PERFORM 2111-TEST-ONE-EXTENSION
016700         VARYING WS-EXT-INDEX FROM 1 BY 1
016800         UNTIL WS-EXT-INDEX > 5 OR WS-EXT-HIT-INDEX > 0.
016900     IF WS-EXT-HIT-INDEX > 0
017000         ADD .35                  TO WS-THIS-SCORE
017100     END-IF.
017200*-----------------------------------------------------------*
017300 2111-TEST-ONE-EXTENSION.
017400*-----------------------------------------------------------*
017500     IF CRT-EXTENSIONS (CRT-INDEX, WS-EXT-INDEX) > SPACES
017600       AND CRT-EXTENSIONS (CRT-INDEX, WS-EXT-INDEX)
017700           = RE-CANDIDATE-EXTENSION
017800         MOVE WS-EXT-INDEX         TO WS-EXT-HIT-INDEX
017900     END-IF.
018000*-----------------------------------------------------------*
018100 2120-SCORE-KEYWORD-HITS.
018200*-----------------------------------------------------------*
018300     MOVE 0                       TO WS-KEYWORD-HIT-COUNT.
018400     PERFORM 2122-SCORE-ONE-KEYWORD-SLOT
018500         VARYING WS-KW-INDEX FROM 1 BY 1
018600         UNTIL WS-KW-INDEX > 5.
018700     IF WS-KEYWORD-HIT-COUNT > 0
018800         IF WS-KEYWORD-HIT-COUNT > 2
018900             ADD .55              TO WS-THIS-SCORE
019000         ELSE
019100             COMPUTE WS-THIS-SCORE =
019200                 WS-THIS-SCORE + .20 +
019300                     (WS-KEYWORD-HIT-COUNT * .12)
019400         END-IF
019500     END-IF.
019600*-----------------------------------------------------------*
019700 2122-SCORE-ONE-KEYWORD-SLOT.
019800*-----------------------------------------------------------*
019900     IF CRT-KEYWORDS (CRT-INDEX, WS-KW-INDEX) > SPACES
020000         PERFORM 2121-TEST-ONE-KEYWORD
020100     END-IF.
020200*-----------------------------------------------------------*
020300 2121-TEST-ONE-KEYWORD.
020400*-----------------------------------------------------------*
020500*    SUBSTRING TEST OF ONE KEYWORD AGAINST THE FULL LOWERED
020600*    FILENAME - NOT JUST THE WHOLE-TOKEN LIST.
020700*-----------------------------------------------------------*
020800     IF WS-LOWER-NAME (1:15) = CRT-KEYWORDS (CRT-INDEX,
020900          WS-KW-INDEX)
021000         ADD 1 TO WS-KEYWORD-HIT-COUNT
021100     ELSE
021200         MOVE 0                   TO WS-EXT-HIT-INDEX
021300         PERFORM 2123-TEST-SUBSTRING-AT-POS
021400             VARYING WS-CHAR-INDEX FROM 1 BY 1
021500             UNTIL WS-CHAR-INDEX > 46 OR WS-EXT-HIT-INDEX > 0
021600     END-IF.
021700*-----------------------------------------------------------*
021800 2123-TEST-SUBSTRING-AT-POS.
021900*-----------------------------------------------------------*
022000*    RE-USES WS-EXT-HIT-INDEX AS A PLAIN "FOUND" FLAG HERE -
022100*    THE EXTENSION SCAN THAT OWNS IT HAS ALREADY FINISHED BY
022200*    THE TIME KEYWORD SCORING RUNS FOR THIS CATEGORY.
022300*-----------------------------------------------------------*
022400     IF WS-LOWER-NAME (WS-CHAR-INDEX:15)
022500          = CRT-KEYWORDS (CRT-INDEX, WS-KW-INDEX)
022600         ADD 1 TO WS-KEYWORD-HIT-COUNT
022700         MOVE 1 TO WS-EXT-HIT-INDEX
022800     END-IF.
022900*-----------------------------------------------------------*
023000 2130-SCORE-EDUCATION-BOOST.
023100*-----------------------------------------------------------*
023200     MOVE 0                       TO WS-EDUCATION-ADD.
023300     IF RE-EDUCATION-MODE-ON
023400         MOVE 'N'                  TO WS-EDUCATION-HIT-SW
023500         PERFORM 2131-TEST-ONE-TOKEN
023600             VARYING WS-TOKEN-INDEX FROM 1 BY 1
023700             UNTIL WS-TOKEN-INDEX > WS-TOKEN-COUNT
023800                  OR WS-EDUCATION-HIT
023900         IF WS-EDUCATION-HIT
024000             MOVE .08              TO WS-EDUCATION-ADD
024100         END-IF
024200         ADD WS-EDUCATION-ADD      TO WS-THIS-SCORE
024300     END-IF.
024400*-----------------------------------------------------------*
024500 2131-TEST-ONE-TOKEN.
024600*-----------------------------------------------------------*
024700     PERFORM 2132-TEST-ONE-EDUCATION-WORD
024800         VARYING WS-KW-INDEX FROM 1 BY 1
024900         UNTIL WS-KW-INDEX > 6 OR WS-EDUCATION-HIT.
025000*-----------------------------------------------------------*
025100 2132-TEST-ONE-EDUCATION-WORD.
025200*-----------------------------------------------------------*
025300     IF WS-TOKEN (WS-TOKEN-INDEX) (1:10) =
025400          WS-EDUCATION-WORD (WS-KW-INDEX)
025500         SET WS-EDUCATION-HIT      TO TRUE
025600     END-IF.
025700*-----------------------------------------------------------*
025800 2200-COMPARE-TO-BEST.
025900*-----------------------------------------------------------*
026000     IF CRT-DESTINATION (CRT-INDEX) > SPACES
026100         IF WS-THIS-SCORE > WS-BEST-SCORE
026200             MOVE WS-THIS-SCORE    TO WS-BEST-SCORE
026300             MOVE CRT-INDEX        TO WS-BEST-INDEX
026400         END-IF
026500     END-IF.
026600*-----------------------------------------------------------*
026700 3000-SELECT-WINNER.
026800*-----------------------------------------------------------*
026900     MOVE 'N'                     TO RE-RESULT-IS-FALLBACK-SW.
027000     IF WS-BEST-INDEX > 0 AND WS-BEST-SCORE NOT < .35
027100         MOVE CRT-NAME (WS-BEST-INDEX)
027200                                   TO RE-RESULT-CATEGORY
027300         MOVE CRT-DESTINATION (WS-BEST-INDEX)
027400                                   TO RE-RESULT-DESTINATION
027500         IF WS-BEST-SCORE > .99
027600             MOVE .99              TO RE-RESULT-CONFIDENCE
027700         ELSE
027800             MOVE WS-BEST-SCORE    TO RE-RESULT-CONFIDENCE
027900         END-IF
028000         MOVE WS-BEST-INDEX        TO CRT-INDEX
028100         PERFORM 3100-BUILD-WINNING-REASON
028200     ELSE
028300         SET RE-RESULT-IS-FALLBACK TO TRUE
028400         MOVE 'Fallback'           TO RE-RESULT-CATEGORY
028500         MOVE RE-FALLBACK-DESTINATION
028600                                   TO RE-RESULT-DESTINATION
028700         MOVE .25                  TO RE-RESULT-CONFIDENCE
028800         MOVE SPACES               TO RE-RESULT-REASON
028900         MOVE 'fallback'           TO RE-RESULT-REASON
029000     END-IF.
029100*-----------------------------------------------------------*
029200 3100-BUILD-WINNING-REASON.
029300*-----------------------------------------------------------*
029400*    REBUILDS THE REASON LIST FOR THE WINNING CATEGORY ONLY -
029500*    EXTENSION HIT, KEYWORD HITS, EDUCATION BOOST, IN THAT
029600*    ORDER - TRUNCATED TO FIT THE 40-BYTE REASON FIELD.
029700*-----------------------------------------------------------*
029800     MOVE SPACES                  TO RE-RESULT-REASON.
029900     MOVE 0                       TO WS-REASON-LEN.
030000     MOVE 0                       TO WS-EXT-HIT-INDEX.
030100     PERFORM 3101-TEST-WINNING-EXTENSION
030200         VARYING WS-EXT-INDEX FROM 1 BY 1
030300         UNTIL WS-EXT-INDEX > 5 OR WS-EXT-HIT-INDEX > 0.
030400     PERFORM 3102-ADD-WINNING-KEYWORD-REASON
030500         VARYING WS-KW-INDEX FROM 1 BY 1
030600         UNTIL WS-KW-INDEX > 5.
030700*    RECOMPUTE THE BOOST FOR THE WINNING CATEGORY ONLY - THE
030800*    WORKING VALUE FROM 2130 REFLECTS WHICHEVER CATEGORY WAS
030900*    SCORED LAST, NOT NECESSARILY THE WINNER.
031000     PERFORM 2130-SCORE-EDUCATION-BOOST.
031100     IF RE-EDUCATION-MODE-ON AND WS-EDUCATION-ADD NOT = 0
031200         SET WS-REASON-IS-BOOST   TO TRUE
031300         PERFORM 3110-APPEND-REASON
031400     END-IF.
031500*-----------------------------------------------------------*
031600 3101-TEST-WINNING-EXTENSION.
031700*-----------------------------------------------------------*
031800     IF CRT-EXTENSIONS (CRT-INDEX, WS-EXT-INDEX) > SPACES
031900       AND CRT-EXTENSIONS (CRT-INDEX, WS-EXT-INDEX)
032000           = RE-CANDIDATE-EXTENSION
032100         MOVE WS-EXT-INDEX         TO WS-EXT-HIT-INDEX
032200         SET WS-REASON-IS-EXTENSION TO TRUE
032300         PERFORM 3110-APPEND-REASON
032400     END-IF.
032500*-----------------------------------------------------------*
032600 3102-ADD-WINNING-KEYWORD-REASON.
032700*-----------------------------------------------------------*
032800     IF CRT-KEYWORDS (CRT-INDEX, WS-KW-INDEX) > SPACES
032900         MOVE 0                   TO WS-KEYWORD-HIT-COUNT
033000         PERFORM 2121-TEST-ONE-KEYWORD
033100         IF WS-KEYWORD-HIT-COUNT > 0
033200             MOVE SPACE            TO WS-REASON-KIND
033300             PERFORM 3110-APPEND-REASON
033400         END-IF
033500     END-IF.
033600*-----------------------------------------------------------*
033700 3110-APPEND-REASON.
033800*-----------------------------------------------------------*
033900*    WS-REASON-LEN HOLDS THE NUMBER OF BYTES USED SO FAR.  THE
034000*    STRING VERB WANTS A 1-BASED POINTER, SO WE HAND IT
034100*    WS-REASON-LEN + 1 AND CONVERT BACK AFTERWARD.  THE CALLER
034200*    SETS WS-REASON-KIND BEFORE EVERY CALL SO THE RIGHT ARM
034300*    OF THE EVALUATE FIRES - NO LEFTOVER STATE FROM EARLIER
034400*    SCORING CALLS IS TRUSTED HERE.
034500*-----------------------------------------------------------*
034600     IF WS-REASON-LEN < 39
034700         IF WS-REASON-LEN > 0
034800             ADD 1                TO WS-REASON-LEN
034900             MOVE ' '             TO
035000                 RE-RESULT-REASON (WS-REASON-LEN:1)
035100         END-IF
035200         ADD 1                    TO WS-REASON-LEN
035300         EVALUATE TRUE
035400             WHEN WS-REASON-IS-EXTENSION
035500                 STRING 'extension:' DELIMITED BY SIZE
035600                     RE-CANDIDATE-EXTENSION DELIMITED BY SPACE
035700                     INTO RE-RESULT-REASON
035800                     WITH POINTER WS-REASON-LEN
035900             WHEN WS-REASON-IS-BOOST
036000                 STRING 'education_mode_boost'
036100                     DELIMITED BY SIZE
036200                     INTO RE-RESULT-REASON
036300                     WITH POINTER WS-REASON-LEN
036400             WHEN OTHER
036500                 STRING 'keyword:' DELIMITED BY SIZE
036600                     CRT-KEYWORDS (CRT-INDEX, WS-KW-INDEX)
036700                         DELIMITED BY SPACE
036800                     INTO RE-RESULT-REASON
036900                     WITH POINTER WS-REASON-LEN
037000         END-EVALUATE
037100         SUBTRACT 1               FROM WS-REASON-LEN
037200     END-IF.
