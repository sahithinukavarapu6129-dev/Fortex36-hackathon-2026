000100*------------------------------------------------------------*
000200* HASHTAB - PRIOR PERCEPTUAL HASH TABLE AND THE DUPLICATE
000300* DETECTOR CALL INTERFACE.
000400*
000500* CALLER (ORGANIZR) LOADS HT-ENTRY MOST-RECENT-FIRST FROM THE
000600* COMPLETED MOVE RECORDS ON LOG-FILE, AT MOST 2500 DEEP, THEN
000700* CALLS DUPENGIN ONCE PER CANDIDATE IMAGE FILE.
000800*------------------------------------------------------------*
000900 01  HASH-TABLE-SIZE                         PIC S9(04) COMP
001000                                              VALUE ZERO.
001100 01  HASH-TABLE.
001200     05  HT-ENTRY OCCURS 1 TO 2500 TIMES
001300             DEPENDING ON HASH-TABLE-SIZE.
001400         10  HT-PHASH                        PIC X(16).
001500*------------------------------------------------------------*
001600 01  DUP-ENGINE-LINKAGE.
001700     05  DE-CANDIDATE-EXTENSION               PIC X(10).
001800     05  DE-CANDIDATE-PHASH                   PIC X(16).
001900     05  DE-MAX-HAMMING                       PIC 9(02).
002000     05  DE-RESULT-IS-DUPLICATE-SW            PIC X(01).
002100         88  DE-RESULT-IS-DUPLICATE           VALUE 'Y'.
002200     05  DE-RESULT-HAMMING-DIST               PIC 9(02).
002300     05  DE-RESULT-MATCHED-INDEX              PIC S9(04) COMP.
002400     05  FILLER                               PIC X(05).
