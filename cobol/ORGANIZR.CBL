000100*------------------------------------------------------------*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  ORGANIZR.
000400 AUTHOR.  DAVID QUINTERO.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN.  02/14/91.
000700 DATE-COMPILED.
000800 SECURITY.  NON-CONFIDENTIAL.
000900*------------------------------------------------------------*
001000*  ORGANIZR - DOWNLOADS ORGANIZER, MAIN BATCH DRIVER.
001100*
001200*  READS ONE CANDIDATE-FILE RECORD PER FILE SITTING IN THE
001300*  DOWNLOADS DROP AREA, DECIDES A CATEGORY (CALL RULENGIN),
001400*  CHECKS FOR A NEAR-DUPLICATE IMAGE (CALL DUPENGIN), OFFERS
001500*  A BETTER NAME (CALL RENENGIN), BUILDS A NON-COLLIDING
001600*  DESTINATION PATH AND LOGS THE MOVE AS A PLANNED RECORD
001700*  FOLLOWED BY A COMPLETED RECORD ON THE ACTIVITY LOG.  AT
001800*  END OF RUN THE LOG IS RE-READ FROM THE TOP AND AN INSIGHTS
001900*  REPORT IS PRINTED.
002000*
002100*  THIS PROGRAM DOES NOT MOVE ANY FILE AT THE OPERATING
002200*  SYSTEM LEVEL.  THE "MOVE" IS THE WRITING OF THE ACTIVITY
002300*  LOG RECORD PAIR; THE CONTRACT IS THE JOURNAL, NOT THE
002400*  DIRECTORY ENTRY.
002500*------------------------------------------------------------*
002600*  MAINTENANCE LOG.
002700*    02/14/91  DQ   DSK-114  ORIGINAL CODING.
002800*    06/03/91  DQ   DSK-114  ADDED RULES-FILE DEFAULTS WHEN
002900*                            MISSING OR EMPTY AT START OF RUN.
003000*    11/19/91  DQ   DSK-131  ADDED SKIP LOGGING FOR MISSING
003100*                            AND DIRECTORY CANDIDATES.
003200*    04/02/92  EA   DSK-142  ADDED TEMPORARY FILE FILTER AHEAD
003300*                            OF THE SKIP CHECK, NO LOG RECORD
003400*                            WRITTEN FOR TEMP FILES.
003500*    09/14/92  EA   DSK-150  WIRED IN CALL TO DUPENGIN FOR
003600*                            IMAGE EXTENSIONS, DESTINATION
003700*                            OVERRIDE TO DUP DESTINATION.
003800*    02/08/93  DQ   DSK-161  WIRED IN CALL TO RENENGIN, APPLY
003900*                            SUGGESTED NAME WHEN CONFIDENCE
004000*                            MEETS THE RENAME THRESHOLD.
004100*    08/22/93  RP   DSK-170  UNIQUE DESTINATION NAME LOGIC,
004200*                            (1), (2) ... SUFFIX ON COLLISION.
004300*    03/11/94  RP   DSK-177  DESTINATION VALIDATION AGAINST
004400*                            BASE DESTINATION, REJECT "..".
004500*    10/05/94  DQ   DSK-181  PRIOR-HASH TABLE NOW BUILT FROM
004600*                            LOG-FILE ON STARTUP INSTEAD OF A
004700*                            SEPARATE HASH FILE - ONE FEWER
004800*                            FILE TO MAINTAIN.
004900*    07/19/95  EA   DSK-196  END OF RUN INSIGHTS REPORT ADDED,
005000*                            EXTENSION DISTRIBUTION, CLUTTER
005100*                            REDUCTION PERCENT, TIME SAVED.
005200*    01/30/96  RP   DSK-203  CONTROL TOTALS LINE SEPARATED
005300*                            FROM THE INSIGHTS COUNTS - THESE
005400*                            ARE THIS-RUN ONLY, NOT ALL-TIME.
005500*    06/17/96  DQ   DSK-208  TOP 20 EXTENSIONS NOW TRUE SORT
005600*                            BY COUNT, WAS FIRST-20-SEEN.
005700*    02/11/97  EA   DSK-219  FIXED PRIOR-HASH TABLE ORDER -
005800*                            WAS OLDEST-FIRST, MUST BE MOST
005900*                            RECENT FIRST FOR DUPENGIN.
006000*    09/03/97  RP   DSK-227  RULES-FILE RECORD COUNT NOW
006100*                            CAPPED AT TABLE SIZE (200) WITH A
006200*                            WARNING LINE, WAS ABENDING.
006300*    08/02/99  DQ   DSK-241  Y2K - RUN DATE CENTURY WINDOWING
006400*                            PARAGRAPH ADDED, TWO-DIGIT YEAR
006500*                            FROM ACCEPT FROM DATE NO LONGER
006600*                            ASSUMED 19XX.
006700*    01/14/00  DQ   DSK-241  CONFIRMED CLEAN RUN ACROSS
006800*                            1999/2000 BOUNDARY, NO FURTHER
006900*                            CHANGE REQUIRED.
007000*    05/09/01  EA   DSK-247  MOVED-TODAY COUNT NOW COMPARES
007100*                            AGAINST WINDOWED RUN DATE, NOT
007200*                            RAW ACCEPT FROM DATE.
007300*    11/20/02  RP   DSK-252  ADDED FILE STATUS DISPLAY ON
007400*                            EVERY OPEN FAILURE FOR EASIER
007500*                            PRODUCTION SUPPORT.
007600*    03/15/04  DQ   DSK-261  SANITIZE-NAME NOW STRIPS LEADING
007700*                            AND TRAILING SPACES BEFORE THE
007800*                            CHARACTER REPLACEMENT PASS.
007900*    09/27/05  EA   DSK-268  USED-DESTINATION TABLE RAISED
008000*                            FROM 500 TO 2000 ENTRIES FOR
008100*                            LARGE DOWNLOAD FOLDERS.
008200*    04/12/07  RP   DSK-274  EXTENSION TABLE LOWER-CASES THE
008300*                            EXTENSION BEFORE TALLYING, WAS
008400*                            CASE SENSITIVE AND SPLITTING
008500*                            COUNTS FOR .JPG AND .jpg.
008600*    06/01/09  DQ   DSK-281  PRIOR-HASH TABLE CAP RAISED TO
008700*                            2500 TO MATCH DUPENGIN'S LIMIT.
008800*    03/22/10  EA   DSK-289  FILE-OPEN FAILURES NOW GO TO A
008900*                            SINGLE ABORT PARAGRAPH INSTEAD OF
009000*                            STOPPING INLINE; END-OF-RUN COUNT
009100*                            DISPLAYS MOVED TO THEIR OWN THRU
009200*                            RANGE.
009300*    05/11/10  RP   DSK-299  FALLBACK SETTINGS WHEN RULES-FILE
009400*                            CAN'T BE READ WERE TRANSCRIBED
009500*                            BACKWARDS - EDUCATION MODE WAS 'N'
009600*                            INSTEAD OF 'Y', RENAME WAS 'Y' AT
009700*                            .70 INSTEAD OF 'N' AT .90, AND DUP
009800*                            DETECTION WAS 'Y' INSTEAD OF 'N'.
009900*                            ALSO ADDED MISSING SOURCE-COMPUTER/
010000*                            OBJECT-COMPUTER ENTRIES.
010100*    06/02/10  RP   DSK-300  2510 WAS NEVER PREFIXING THE TRIAL
010200*                            PATH WITH ST-BASE-DESTINATION, SO
010300*                            2600'S OWN BASE-PREFIX CHECK COULD
010400*                            NEVER PASS - AL-DESTINATION WAS
010500*                            MISSING THE BASE DIRECTORY TOO.
010600*                            ALSO TIGHTENED THE TEMP-FILE TEST
010700*                            TO THE "~$" LOCK-FILE PREFIX, NOT
010800*                            A BARE LEADING "~".
010900*------------------------------------------------------------*
011000 ENVIRONMENT DIVISION.
011100 CONFIGURATION SECTION.
011200 SOURCE-COMPUTER. IBM-3081.
011300 OBJECT-COMPUTER. IBM-3081.
011400 SPECIAL-NAMES.
011500     CLASS WORD-CHAR IS 'A' THRU 'Z' 'a' THRU 'z' '0' THRU '9'.
011600 INPUT-OUTPUT SECTION.
011700 FILE-CONTROL.
011800     SELECT CANDIDATE-FILE  ASSIGN TO CANDDD
011900         ORGANIZATION IS SEQUENTIAL
012000         FILE STATUS IS CANDIDATE-FILE-STATUS.
012100     SELECT RULES-FILE      ASSIGN TO RULEDD
012200         ORGANIZATION IS SEQUENTIAL
012300         FILE STATUS IS RULES-FILE-STATUS.
012400     SELECT LOG-FILE        ASSIGN TO LOGDD
012500         ORGANIZATION IS SEQUENTIAL
012600         FILE STATUS IS LOG-FILE-STATUS.
012700     SELECT REPORT-FILE     ASSIGN TO RPTDD
012800         ORGANIZATION IS SEQUENTIAL
012900         FILE STATUS IS REPORT-FILE-STATUS.
013000*------------------------------------------------------------*
013100 DATA DIVISION.
013200 FILE SECTION.
013300 FD  CANDIDATE-FILE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD.
013600     COPY CANDFILE.
013700
013800 FD  RULES-FILE
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD.
014100 01  RULES-FILE-RECORD              PIC X(185).
014200
014300 FD  LOG-FILE
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD.
014600     COPY ACTVLOG.
014700
014800 FD  REPORT-FILE
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD.
015100 01  REPORT-LINE                    PIC X(132).
015200*------------------------------------------------------------*
015300 WORKING-STORAGE SECTION.
015400 01  WS-FILE-STATUSES.
015500     05  CANDIDATE-FILE-STATUS          PIC X(02).
015600         88  CANDIDATE-FILE-OK              VALUE '00'.
015700         88  CANDIDATE-FILE-EOF             VALUE '10'.
015800     05  RULES-FILE-STATUS               PIC X(02).
015900         88  RULES-FILE-OK                   VALUE '00'.
016000         88  RULES-FILE-EOF                  VALUE '10'.
016100         88  RULES-FILE-NOT-FOUND            VALUE '35'.
016200     05  LOG-FILE-STATUS                 PIC X(02).
016300         88  LOG-FILE-OK                     VALUE '00'.
016400         88  LOG-FILE-EOF                    VALUE '10'.
016500         88  LOG-FILE-NOT-FOUND              VALUE '35'.
016600     05  REPORT-FILE-STATUS              PIC X(02).
016700         88  REPORT-FILE-OK                  VALUE '00'.
016800     05  FILLER                          PIC X(08).
016900*------------------------------------------------------------*
017000 01  WS-SWITCHES.
017100     05  WS-CANDIDATE-DONE-SW            PIC X(01) VALUE 'N'.
017200         88  WS-CANDIDATE-DONE               VALUE 'Y'.
017300     05  WS-SKIP-CANDIDATE-SW             PIC X(01) VALUE 'N'.
017400         88  WS-SKIP-CANDIDATE                VALUE 'Y'.
017500     05  WS-RULES-LOADED-SW               PIC X(01) VALUE 'N'.
017600         88  WS-RULES-LOADED                  VALUE 'Y'.
017700     05  WS-DUP-OVERRIDE-SW               PIC X(01) VALUE 'N'.
017800         88  WS-DUP-OVERRIDE                   VALUE 'Y'.
017900     05  WS-TEMP-FILE-SW                  PIC X(01) VALUE 'N'.
018000         88  WS-IS-TEMP-FILE                   VALUE 'Y'.
018100     05  WS-TRIAL-PATH-USED-SW            PIC X(01) VALUE 'N'.
018200         88  WS-TRIAL-PATH-USED                VALUE 'Y'.
018300     05  WS-DEST-VALID-SW                 PIC X(01) VALUE 'N'.
018400         88  WS-DEST-VALID                     VALUE 'Y'.
018500     05  WS-QUALIFYING-SW                 PIC X(01) VALUE 'N'.
018600         88  WS-RECORD-QUALIFIES               VALUE 'Y'.
018700     05  FILLER                           PIC X(08).
018800*------------------------------------------------------------*
018900 01  WS-SUBSCRIPTS-COUNTERS.
019000     05  WS-RULE-IDX                     PIC S9(03) COMP.
019100     05  WS-USED-DEST-INDEX               PIC S9(04) COMP.
019200     05  WS-HASH-IDX                      PIC S9(04) COMP.
019300     05  WS-EXT-TABLE-IDX                 PIC S9(02) COMP.
019400     05  WS-EXT-TABLE-COUNT               PIC S9(02) COMP
019500                                           VALUE ZERO.
019600     05  WS-SORT-OUT-IDX                  PIC S9(02) COMP.
019700     05  WS-SORT-IN-IDX                   PIC S9(02) COMP.
019800     05  WS-NAME-LEN                      PIC S9(02) COMP.
019900     05  WS-FINAL-LEN                     PIC S9(02) COMP.
020000     05  WS-EXT-TRIM-LEN                  PIC S9(02) COMP.
020100     05  WS-DEST-STEM-LEN                 PIC S9(02) COMP.
020200     05  WS-BASE-LEN                      PIC S9(02) COMP.
020300     05  WS-SUFFIX-TRY                    PIC S9(04) COMP.
020400     05  WS-SUFFIX-START                  PIC S9(02) COMP.
020500     05  WS-EXT-SCAN-POS                  PIC S9(03) COMP.
020600     05  WS-QUALIFYING-TOTAL              PIC S9(06) COMP.
020700     05  WS-QUALIFYING-SEEN               PIC S9(06) COMP.
020800     05  WS-TABLE-POS                     PIC S9(06) COMP.
020900     05  WS-NEXT-LOG-ID                   PIC S9(06) COMP.
021000     05  FILLER                           PIC X(08).
021100*------------------------------------------------------------*
021200 01  WS-CONTROL-TOTALS.
021300     05  WS-CT-READ                      PIC S9(06) COMP
021400                                          VALUE ZERO.
021500     05  WS-CT-MOVED                     PIC S9(06) COMP
021600                                          VALUE ZERO.
021700     05  WS-CT-SKIPPED                   PIC S9(06) COMP
021800                                          VALUE ZERO.
021900     05  WS-CT-FAILED                    PIC S9(06) COMP
022000                                          VALUE ZERO.
022100     05  FILLER                          PIC X(08).
022200*------------------------------------------------------------*
022300 01  WS-RUN-DATE-TIME.
022400     05  WS-RUN-DATE-SIX                 PIC 9(06).
022500     05  WS-RUN-DATE-EIGHT               PIC 9(08).
022600     05  WS-RUN-TIME-EIGHT                PIC 9(08).
022700     05  FILLER                          PIC X(08).
022800 01  WS-RUN-TIME-EIGHT-R REDEFINES WS-RUN-TIME-EIGHT.
022900     05  WS-RUN-TIME-HH                  PIC 9(02).
023000     05  WS-RUN-TIME-MI                  PIC 9(02).
023100     05  WS-RUN-TIME-SS                  PIC 9(02).
023200     05  WS-RUN-TIME-HS                  PIC 9(02).
023300 01  WS-RUN-DATE-EIGHT-R REDEFINES WS-RUN-DATE-EIGHT.
023400     05  WS-RUN-DATE-CC                  PIC 9(02).
023500     05  WS-RUN-DATE-YY                  PIC 9(02).
023600     05  WS-RUN-DATE-MM                  PIC 9(02).
023700     05  WS-RUN-DATE-DD                  PIC 9(02).
023800 01  WS-RUN-DATE-SIX-R REDEFINES WS-RUN-DATE-SIX.
023900     05  WS-RUN-DATE-SIX-YY              PIC 9(02).
024000     05  WS-RUN-DATE-SIX-MM              PIC 9(02).
024100     05  WS-RUN-DATE-SIX-DD              PIC 9(02).
024200*------------------------------------------------------------*
024300 01  WS-TEMP-FILE-CHECK.
024400     05  WS-TEMP-NAME-UC                 PIC X(60).
024500     05  WS-TEMP-EXT-UC                   PIC X(10).
024600     05  FILLER                           PIC X(08).
024700*------------------------------------------------------------*
024800 01  WS-WORK-FIELDS.
024900     05  WS-SANITIZED-NAME                PIC X(60).
025000     05  WS-FINAL-FILENAME                PIC X(60).
025100     05  WS-DEST-STEM                      PIC X(60).
025200     05  WS-EXT-COPY                       PIC X(10).
025300     05  WS-TRIAL-FILENAME                 PIC X(60).
025400     05  WS-TRIAL-PATH                     PIC X(100).
025500     05  WS-DEST-FULL-PATH                 PIC X(100).
025600     05  WS-CATEGORY-DESTINATION           PIC X(40).
025700     05  WS-SUFFIX-EDIT                     PIC Z(3)9.
025800     05  WS-DOT-DOT-COUNT                   PIC S9(03) COMP.
025900     05  WS-SCAN-EXT                         PIC X(10).
026000     05  WS-SKIP-REASON                      PIC X(40).
026100     05  WS-ABORT-MESSAGE                     PIC X(40).
026200     05  WS-ABORT-STATUS                       PIC X(02).
026300     05  FILLER                              PIC X(08).
026400*------------------------------------------------------------*
026500 01  WS-USED-DEST-TABLE.
026600     05  WS-USED-DEST-COUNT               PIC S9(04) COMP
026700                                           VALUE ZERO.
026800     05  WS-USED-DEST-PATH OCCURS 2000 TIMES
026900                                           PIC X(100).
027000     05  FILLER                           PIC X(08).
027100*------------------------------------------------------------*
027200 01  WS-EXTENSION-TABLE.
027300     05  WS-EXT-ENTRY OCCURS 50 TIMES.
027400         10  WS-EXT-TEXT                  PIC X(10).
027500         10  WS-EXT-COUNT                 PIC S9(06) COMP.
027600     05  FILLER                           PIC X(08).
027700 01  WS-EXT-ENTRY-SAVE.
027800     05  WS-SAVE-EXT-TEXT                 PIC X(10).
027900     05  WS-SAVE-EXT-COUNT                PIC S9(06) COMP.
028000     05  FILLER                           PIC X(08).
028100*------------------------------------------------------------*
028200 01  WS-INSIGHTS-FIELDS.
028300     05  WS-INS-MOVED-TOTAL               PIC S9(06) COMP
028400                                           VALUE ZERO.
028500     05  WS-INS-MOVED-TODAY               PIC S9(06) COMP
028600                                           VALUE ZERO.
028700     05  WS-INS-SKIPPED-TOTAL             PIC S9(06) COMP
028800                                           VALUE ZERO.
028900     05  WS-INS-ERRORS-TOTAL              PIC S9(06) COMP
029000                                           VALUE ZERO.
029100     05  WS-INS-TIME-SAVED-SEC            PIC S9(09) COMP
029200                                           VALUE ZERO.
029300     05  WS-INS-CLUTTER-PCT               PIC 99V99
029400                                           VALUE ZERO.
029500     05  WS-INS-CLUTTER-RAW               PIC S9(05)V9(04)
029600                                           VALUE ZERO.
029700     05  WS-INS-DENOMINATOR                PIC S9(06) COMP
029800                                           VALUE ZERO.
029900     05  FILLER                            PIC X(08).
030000*------------------------------------------------------------*
030100*  RULES, HASH, RENAME AND REPORT LAYOUT COPYBOOKS - EACH
030200*  COPIED EXACTLY ONCE, HERE IN WORKING-STORAGE ONLY.
030300*------------------------------------------------------------*
030400     COPY RULETAB.
030500     COPY RENMLINK.
030600     COPY HASHTAB.
030700     COPY RPTLINE.
030800     COPY RPTCTL.
030900*------------------------------------------------------------*
031000 PROCEDURE DIVISION.
031100*------------------------------------------------------------*
031200 0000-MAIN-ROUTINE.
031300     PERFORM 1010-GET-RUN-DATE-TIME.
031400     PERFORM 1020-OPEN-FILES.
031500     PERFORM 1100-LOAD-RULES-FILE.
031600     PERFORM 1200-BUILD-PRIOR-HASH-TABLE.
031700     PERFORM 2000-PROCESS-CANDIDATES
031800         UNTIL WS-CANDIDATE-DONE.
031900     CLOSE LOG-FILE.
032000     PERFORM 8000-COMPUTE-INSIGHTS.
032100     PERFORM 9000-PRINT-INSIGHTS-REPORT.
032200     PERFORM 9800-CLOSE-FILES.
032300     PERFORM 9910-DISPLAY-RUN-TOTALS THRU 9920-DISPLAY-FAIL-TOTALS.
032400     GOBACK.
032500*------------------------------------------------------------*
032600*  1000 SERIES - STARTUP: RUN DATE/TIME, OPEN FILES, LOAD
032700*  RULES, BUILD THE PRIOR-HASH TABLE FROM LOG-FILE HISTORY.
032800*------------------------------------------------------------*
032900 1010-GET-RUN-DATE-TIME.
033000     ACCEPT WS-RUN-DATE-SIX FROM DATE.
033100     ACCEPT WS-RUN-TIME-EIGHT FROM TIME.
033200     PERFORM 1011-WINDOW-CENTURY.
033300*------------------------------------------------------------*
033400*  Y2K WINDOWING - TWO DIGIT YEARS BELOW 50 ARE 20XX, THE
033500*  REST ARE 19XX.  ADDED DSK-241, 08/02/99.
033600*------------------------------------------------------------*
033700 1011-WINDOW-CENTURY.
033800     MOVE WS-RUN-DATE-SIX-MM TO WS-RUN-DATE-MM.
033900     MOVE WS-RUN-DATE-SIX-DD TO WS-RUN-DATE-DD.
034000     IF WS-RUN-DATE-SIX-YY < 50
034100         MOVE 20 TO WS-RUN-DATE-CC
034200     ELSE
034300         MOVE 19 TO WS-RUN-DATE-CC
034400     END-IF.
034500     MOVE WS-RUN-DATE-SIX-YY TO WS-RUN-DATE-YY.
034600*------------------------------------------------------------*
034700 1020-OPEN-FILES.
034800     OPEN INPUT CANDIDATE-FILE.
034900     IF NOT CANDIDATE-FILE-OK
035000         MOVE 'CANDIDATE-FILE OPEN ERROR : '
035100             TO WS-ABORT-MESSAGE
035200         MOVE CANDIDATE-FILE-STATUS TO WS-ABORT-STATUS
035300         GO TO 9990-ABORT-RUN
035400     END-IF.
035500     OPEN OUTPUT REPORT-FILE.
035600     IF NOT REPORT-FILE-OK
035700         MOVE 'REPORT-FILE OPEN ERROR : '
035800             TO WS-ABORT-MESSAGE
035900         MOVE REPORT-FILE-STATUS TO WS-ABORT-STATUS
036000         GO TO 9990-ABORT-RUN
036100     END-IF.
036200*------------------------------------------------------------*
036300*  1100 - LOAD RULES-FILE.  FIRST RECORD IS THE SETTINGS
036400*  RECORD, EVERY RECORD AFTER IT IS ONE CATEGORY RULE.  IF THE
036500*  FILE IS MISSING OR EMPTY, FALL BACK TO THE DOCUMENTED
036600*  DEFAULTS AND CARRY ON WITH NO CATEGORY RULES LOADED.
036700*------------------------------------------------------------*
036800 1100-LOAD-RULES-FILE.
036900     MOVE ZERO TO CATEGORY-RULE-TABLE-SIZE.
037000     OPEN INPUT RULES-FILE.
037100     IF NOT RULES-FILE-OK
037200         DISPLAY 'ORGANIZR - RULES-FILE NOT AVAILABLE, STATUS : '
037300             RULES-FILE-STATUS
037400         PERFORM 1120-SET-DEFAULT-SETTINGS
037500     ELSE
037600         READ RULES-FILE INTO SETTINGS-RECORD
037700             AT END
037800                 PERFORM 1120-SET-DEFAULT-SETTINGS
037900         END-READ
038000         IF RULES-FILE-OK OR RULES-FILE-EOF
038100             IF NOT RULES-FILE-EOF
038200                 SET WS-RULES-LOADED TO TRUE
038300                 PERFORM 1110-READ-CATEGORY-RULES
038400                     UNTIL RULES-FILE-EOF
038500             END-IF
038600         END-IF
038700         CLOSE RULES-FILE
038800     END-IF.
038900*------------------------------------------------------------*
039000 1110-READ-CATEGORY-RULES.
039100     READ RULES-FILE INTO CATEGORY-RULE-REC
039200         AT END
039300             SET RULES-FILE-EOF TO TRUE
039400     END-READ.
039500     IF NOT RULES-FILE-EOF
039600         IF CATEGORY-RULE-TABLE-SIZE < 200
039700             ADD 1 TO CATEGORY-RULE-TABLE-SIZE
039800             MOVE CATEGORY-RULE-REC TO
039900                 CRT-ENTRY (CATEGORY-RULE-TABLE-SIZE)
040000         ELSE
040100             DISPLAY 'ORGANIZR - RULES-FILE HAS MORE THAN 200 '
040200                 'CATEGORY RULES, REMAINDER IGNORED.'
040300             SET RULES-FILE-EOF TO TRUE
040400         END-IF
040500     END-IF.
040600*------------------------------------------------------------*
040700*  DEFAULTS PER SPEC: EDUCATION MODE ON, RENAME OFF AT 0.90,
040800*  DUPLICATE DETECTION OFF AT HAMMING 2, DUP DESTINATION
040900*  "Duplicates", FALLBACK DESTINATION "Misc".
041000*------------------------------------------------------------*
041100 1120-SET-DEFAULT-SETTINGS.
041200     MOVE 'Y' TO ST-EDUCATION-MODE.
041300     MOVE 'N' TO ST-RENAME-ENABLED.
041400     MOVE .90 TO ST-RENAME-THRESHOLD.
041500     MOVE 'N' TO ST-DUP-ENABLED.
041600     MOVE 02 TO ST-DUP-MAX-HAMMING.
041700     MOVE 'Duplicates' TO ST-DUP-DESTINATION.
041800     MOVE 'Misc' TO ST-FALLBACK-DESTINATION.
041900     MOVE SPACES TO ST-BASE-DESTINATION.
042000*------------------------------------------------------------*
042100*  1200 - BUILD THE PRIOR-HASH TABLE FROM LOG-FILE, MOST
042200*  RECENT COMPLETED MOVE FIRST, CAPPED AT 2500 ENTRIES, SO
042300*  DUPENGIN CAN SCAN IT FOR NEAR-DUPLICATE IMAGES.  LOG-FILE
042400*  IS SEQUENTIAL WITH NO KEYED ACCESS, SO THIS IS DONE WITH
042500*  TWO FORWARD PASSES: THE FIRST COUNTS QUALIFYING RECORDS
042600*  AND THE HIGHEST AL-ID SEEN, THE SECOND PLACES EACH
042700*  QUALIFYING RECORD DIRECTLY INTO ITS FINAL, MOST-RECENT-
042800*  FIRST SLOT ONCE ENOUGH RECORDS HAVE BEEN PASSED THAT THE
042900*  REMAINDER ALL FIT IN THE TABLE.  ADDED DSK-181, REWORKED
043000*  FOR ORDER DSK-219, CAP RAISED DSK-281.
043100*------------------------------------------------------------*
043200 1200-BUILD-PRIOR-HASH-TABLE.
043300     MOVE ZERO TO HASH-TABLE-SIZE
043400                  WS-QUALIFYING-TOTAL
043500                  WS-QUALIFYING-SEEN
043600                  WS-NEXT-LOG-ID.
043700     OPEN INPUT LOG-FILE.
043800     IF NOT LOG-FILE-OK
043900         DISPLAY 'ORGANIZR - NO PRIOR LOG-FILE, STARTING FRESH.'
044000     ELSE
044100         PERFORM 1210-COUNT-QUALIFYING-RECORDS
044200             UNTIL LOG-FILE-EOF
044300         CLOSE LOG-FILE
044400         OPEN INPUT LOG-FILE
044500         PERFORM 1220-PLACE-QUALIFYING-RECORDS
044600             UNTIL LOG-FILE-EOF
044700         CLOSE LOG-FILE
044800     END-IF.
044900     ADD 1 TO WS-NEXT-LOG-ID.
045000     PERFORM 1221-REOPEN-LOG-FOR-WRITING.
045100*------------------------------------------------------------*
045200 1210-COUNT-QUALIFYING-RECORDS.
045300     READ LOG-FILE
045400         AT END
045500             SET LOG-FILE-EOF TO TRUE
045600     END-READ.
045700     IF NOT LOG-FILE-EOF
045800         IF AL-ID > WS-NEXT-LOG-ID
045900             MOVE AL-ID TO WS-NEXT-LOG-ID
046000         END-IF
046100         IF AL-IS-MOVE AND AL-IS-COMPLETED
046200             AND AL-PHASH NOT = SPACES
046300             ADD 1 TO WS-QUALIFYING-TOTAL
046400         END-IF
046500     END-IF.
046600*------------------------------------------------------------*
046700 1220-PLACE-QUALIFYING-RECORDS.
046800     READ LOG-FILE
046900         AT END
047000             SET LOG-FILE-EOF TO TRUE
047100     END-READ.
047200     IF NOT LOG-FILE-EOF
047300         IF AL-IS-MOVE AND AL-IS-COMPLETED
047400             AND AL-PHASH NOT = SPACES
047500             ADD 1 TO WS-QUALIFYING-SEEN
047600             COMPUTE WS-TABLE-POS =
047700                 WS-QUALIFYING-TOTAL - WS-QUALIFYING-SEEN + 1
047800             IF WS-TABLE-POS <= 2500
047900                 IF HASH-TABLE-SIZE < WS-TABLE-POS
048000                     MOVE WS-TABLE-POS TO HASH-TABLE-SIZE
048100                 END-IF
048200                 MOVE AL-PHASH TO HT-PHASH (WS-TABLE-POS)
048300             END-IF
048400         END-IF
048500     END-IF.
048600*------------------------------------------------------------*
048700 1221-REOPEN-LOG-FOR-WRITING.
048800     OPEN EXTEND LOG-FILE.
048900     IF NOT LOG-FILE-OK
049000         OPEN OUTPUT LOG-FILE
049100         IF NOT LOG-FILE-OK
049200             DISPLAY 'ORGANIZR - LOG-FILE OPEN ERROR : '
049300                 LOG-FILE-STATUS
049400             STOP RUN
049500         END-IF
049600     END-IF.
049700*------------------------------------------------------------*
049800*  2000 SERIES - ONE PASS PER CANDIDATE FILE.
049900*------------------------------------------------------------*
050000 2000-PROCESS-CANDIDATES.
050100     READ CANDIDATE-FILE
050200         AT END
050300             SET WS-CANDIDATE-DONE TO TRUE
050400     END-READ.
050500     IF NOT WS-CANDIDATE-DONE
050600         ADD 1 TO WS-CT-READ
050700         MOVE 'N' TO WS-SKIP-CANDIDATE-SW
050800                     WS-DUP-OVERRIDE-SW
050900                     WS-TEMP-FILE-SW
051000         PERFORM 2050-CHECK-TEMP-FILE
051100         IF NOT WS-IS-TEMP-FILE
051200             PERFORM 2060-CHECK-EXISTENCE
051300             IF NOT WS-SKIP-CANDIDATE
051400                 PERFORM 2100-DECIDE-CATEGORY
051500                 PERFORM 2200-CHECK-DUPLICATE
051600                 PERFORM 2300-SANITIZE-NAME
051700                 PERFORM 2400-APPLY-RENAME
051800                 PERFORM 2500-BUILD-DESTINATION
051900                 PERFORM 2600-VALIDATE-DESTINATION
052000                 PERFORM 2700-MOVE-AND-LOG
052100             END-IF
052200         END-IF
052300     END-IF.
052400*------------------------------------------------------------*
052500*  TEMPORARY FILE FILTER - NO LOG RECORD IS WRITTEN FOR
052600*  THESE, THE CANDIDATE IS SILENTLY IGNORED.  ADDED DSK-142.
052700*------------------------------------------------------------*
052800 2050-CHECK-TEMP-FILE.
052900     MOVE FC-FILE-NAME TO WS-TEMP-NAME-UC.
053000     MOVE FC-EXTENSION TO WS-TEMP-EXT-UC.
053100     INSPECT WS-TEMP-NAME-UC
053200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
053300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
053400     INSPECT WS-TEMP-EXT-UC
053500         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
053600                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
053700     IF WS-TEMP-NAME-UC (1:2) = '~$'
053800         SET WS-IS-TEMP-FILE TO TRUE
053900     END-IF.
054000     IF WS-TEMP-NAME-UC = '.DS_STORE'
054100         SET WS-IS-TEMP-FILE TO TRUE
054200     END-IF.
054300     IF WS-TEMP-NAME-UC = 'THUMBS.DB'
054400         SET WS-IS-TEMP-FILE TO TRUE
054500     END-IF.
054600     IF WS-TEMP-EXT-UC = '.TMP'   OR WS-TEMP-EXT-UC = '.PART'
054700         OR WS-TEMP-EXT-UC = '.CRDOWNLOAD'
054800         OR WS-TEMP-EXT-UC = '.DOWNLOAD'
054900         OR WS-TEMP-EXT-UC = '.PARTIAL'
055000         SET WS-IS-TEMP-FILE TO TRUE
055100     END-IF.
055200*------------------------------------------------------------*
055300*  EXISTENCE / DIRECTORY CHECK - LOGGED AS A SKIP.  ADDED
055400*  DSK-131.
055500*------------------------------------------------------------*
055600 2060-CHECK-EXISTENCE.
055700     MOVE 'N' TO WS-SKIP-CANDIDATE-SW.
055800     IF FC-FILE-MISSING
055900         SET WS-SKIP-CANDIDATE TO TRUE
056000         MOVE 'source file no longer present' TO WS-SKIP-REASON
056100     END-IF.
056200     IF FC-FILE-IS-DIRECTORY
056300         SET WS-SKIP-CANDIDATE TO TRUE
056400         MOVE 'candidate is a directory' TO WS-SKIP-REASON
056500     END-IF.
056600     IF WS-SKIP-CANDIDATE
056700         ADD 1 TO WS-CT-SKIPPED
056800         PERFORM 2900-WRITE-SKIP-LOG-RECORD
056900     END-IF.
057000*------------------------------------------------------------*
057100*  2100 - RULE ENGINE.  DECIDE THE CATEGORY AND DESTINATION.
057200*------------------------------------------------------------*
057300 2100-DECIDE-CATEGORY.
057400     MOVE FC-FILE-NAME TO RE-CANDIDATE-NAME.
057500     MOVE FC-EXTENSION TO RE-CANDIDATE-EXTENSION.
057600     MOVE ST-EDUCATION-MODE TO RE-EDUCATION-MODE-SW.
057700     MOVE ST-FALLBACK-DESTINATION TO RE-FALLBACK-DESTINATION.
057800     CALL 'RULENGIN' USING CATEGORY-RULE-TABLE-SIZE,
057900                            CATEGORY-RULE-TABLE,
058000                            RULE-ENGINE-LINKAGE.
058100     MOVE RE-RESULT-DESTINATION TO WS-CATEGORY-DESTINATION.
058200*------------------------------------------------------------*
058300*  2200 - DUPLICATE DETECTOR.  ONLY CALLED WHEN DUP CHECKING
058400*  IS ON; THE ENGINE ITSELF DECIDES WHETHER THE EXTENSION
058500*  QUALIFIES AS AN IMAGE.  A DUPLICATE OVERRIDES THE RULE
058600*  ENGINE'S DESTINATION WITH ST-DUP-DESTINATION.  ADDED
058700*  DSK-150.
058800*------------------------------------------------------------*
058900 2200-CHECK-DUPLICATE.
059000     MOVE 'N' TO DE-RESULT-IS-DUPLICATE-SW.
059100     IF ST-DUP-ENABLED = 'Y'
059200         MOVE FC-EXTENSION TO DE-CANDIDATE-EXTENSION
059300         MOVE FC-PHASH TO DE-CANDIDATE-PHASH
059400         MOVE ST-DUP-MAX-HAMMING TO DE-MAX-HAMMING
059500         CALL 'DUPENGIN' USING HASH-TABLE-SIZE,
059600                                HASH-TABLE,
059700                                DUP-ENGINE-LINKAGE.
059800         IF DE-RESULT-IS-DUPLICATE
059900             SET WS-DUP-OVERRIDE TO TRUE
060000             MOVE ST-DUP-DESTINATION TO WS-CATEGORY-DESTINATION
060100         END-IF
060200     END-IF.
060300*------------------------------------------------------------*
060400*  2300 - SANITIZE THE CANDIDATE'S OWN FILE NAME.  TRIM,
060500*  REPLACE THE NINE RESERVED CHARACTERS WITH UNDERSCORE, THEN
060600*  STRIP TRAILING DOTS AND SPACES.  EMPTY RESULT BECOMES
060700*  "untitled".  ADDED DSK-161, TRIM ORDER FIXED DSK-261.
060800*------------------------------------------------------------*
060900 2300-SANITIZE-NAME.
061000     MOVE FC-FILE-NAME TO WS-SANITIZED-NAME.
061100     INSPECT WS-SANITIZED-NAME REPLACING
061200         ALL '<' BY '_'  ALL '>' BY '_'  ALL ':' BY '_'
061300         ALL '"' BY '_'  ALL '/' BY '_'  ALL '\' BY '_'
061400         ALL '|' BY '_'  ALL '?' BY '_'  ALL '*' BY '_'.
061500     MOVE 60 TO WS-NAME-LEN.
061600     PERFORM 2310-TRIM-TRAILING-NAME-CHAR
061700         VARYING WS-NAME-LEN FROM 60 BY -1
061800         UNTIL WS-NAME-LEN = 0
061900            OR (WS-SANITIZED-NAME (WS-NAME-LEN:1) NOT = SPACE
062000           AND  WS-SANITIZED-NAME (WS-NAME-LEN:1) NOT = '.').
062100     IF WS-NAME-LEN = 0
062200         MOVE SPACES TO WS-SANITIZED-NAME
062300         MOVE 'untitled' TO WS-SANITIZED-NAME
062400     END-IF.
062500     MOVE WS-SANITIZED-NAME TO WS-FINAL-FILENAME.
062600*------------------------------------------------------------*
062700 2310-TRIM-TRAILING-NAME-CHAR.
062800     IF WS-SANITIZED-NAME (WS-NAME-LEN:1) = '.'
062900         MOVE SPACE TO WS-SANITIZED-NAME (WS-NAME-LEN:1)
063000     END-IF.
063100*------------------------------------------------------------*
063200*  2400 - RENAME ENGINE.  SUGGESTED NAME IS APPLIED ONLY WHEN
063300*  RENAME IS ENABLED AND THE RETURNED CONFIDENCE MEETS THE
063400*  CONFIGURED THRESHOLD.
063500*------------------------------------------------------------*
063600 2400-APPLY-RENAME.
063700     IF ST-RENAME-ENABLED = 'Y'
063800         MOVE WS-SANITIZED-NAME TO RN-CANDIDATE-NAME
063900         MOVE FC-EXTENSION TO RN-CANDIDATE-EXTENSION
064000         MOVE FC-MOD-DATE-R TO RN-MOD-DATE
064100         MOVE RE-RESULT-CATEGORY TO RN-CATEGORY-NAME
064200         CALL 'RENENGIN' USING RENAME-ENGINE-LINKAGE
064300         IF RN-RESULT-HAS-SUGGESTION
064400             AND RN-RESULT-CONFIDENCE >= ST-RENAME-THRESHOLD
064500             MOVE RN-RESULT-SUGGESTED-NAME TO WS-FINAL-FILENAME
064600         END-IF
064700     END-IF.
064800*------------------------------------------------------------*
064900*  2500 SERIES - BUILD THE DESTINATION PATH.  THE NAME MUST
065000*  NOT COLLIDE WITH ANY DESTINATION ALREADY ASSIGNED EARLIER
065100*  IN THIS RUN; ON COLLISION A " (n)" SUFFIX IS INSERTED
065200*  BEFORE THE EXTENSION, n = 1, 2, 3 ... UP TO 9999.  ADDED
065300*  DSK-170.
065400*------------------------------------------------------------*
065500 2500-BUILD-DESTINATION.
065600     PERFORM 2505-MEASURE-FINAL-NAME.
065700     MOVE ZERO TO WS-SUFFIX-TRY.
065800     PERFORM 2510-BUILD-TRIAL-PATH.
065900     PERFORM 2520-TRY-NEXT-SUFFIX
066000         VARYING WS-SUFFIX-TRY FROM 1 BY 1
066100         UNTIL WS-SUFFIX-TRY > 9999
066200            OR NOT WS-TRIAL-PATH-USED.
066300     MOVE WS-TRIAL-FILENAME TO WS-FINAL-FILENAME.
066400     MOVE WS-TRIAL-PATH TO WS-DEST-FULL-PATH.
066500     PERFORM 2540-REMEMBER-USED-PATH.
066600*------------------------------------------------------------*
066700 2505-MEASURE-FINAL-NAME.
066800     MOVE 60 TO WS-FINAL-LEN.
066900     PERFORM 2506-BACK-UP-FINAL-LEN
067000         VARYING WS-FINAL-LEN FROM 60 BY -1
067100         UNTIL WS-FINAL-LEN = 0
067200            OR WS-FINAL-FILENAME (WS-FINAL-LEN:1) NOT = SPACE.
067300     MOVE FC-EXTENSION TO WS-EXT-COPY.
067400     MOVE 10 TO WS-EXT-TRIM-LEN.
067500     PERFORM 2507-BACK-UP-EXT-LEN
067600         VARYING WS-EXT-TRIM-LEN FROM 10 BY -1
067700         UNTIL WS-EXT-TRIM-LEN = 0
067800            OR WS-EXT-COPY (WS-EXT-TRIM-LEN:1) NOT = SPACE.
067900     COMPUTE WS-DEST-STEM-LEN = WS-FINAL-LEN - WS-EXT-TRIM-LEN.
068000     MOVE SPACES TO WS-DEST-STEM.
068100     IF WS-DEST-STEM-LEN > 0
068200         MOVE WS-FINAL-FILENAME (1:WS-DEST-STEM-LEN)
068300             TO WS-DEST-STEM
068400     END-IF.
068500*------------------------------------------------------------*
068600 2506-BACK-UP-FINAL-LEN.
068700     CONTINUE.
068800*------------------------------------------------------------*
068900 2507-BACK-UP-EXT-LEN.
069000     CONTINUE.
069100*------------------------------------------------------------*
069200 2510-BUILD-TRIAL-PATH.
069300*    DESTINATION = BASE + '/' + CATEGORY + '/' + FILENAME, PER
069400*    SPEC.  WHEN NO BASE DESTINATION IS CONFIGURED THE PATH IS
069500*    JUST CATEGORY + '/' + FILENAME, AS BEFORE.  ADDED DSK-300.
069600     MOVE SPACES TO WS-TRIAL-FILENAME.
069700     IF WS-SUFFIX-TRY = ZERO
069800         MOVE WS-FINAL-FILENAME TO WS-TRIAL-FILENAME
069900     ELSE
070000         MOVE WS-SUFFIX-TRY TO WS-SUFFIX-EDIT
070100         MOVE 4 TO WS-SUFFIX-START
070200         PERFORM 2511-FIND-SUFFIX-START
070300             VARYING WS-SUFFIX-START FROM 1 BY 1
070400             UNTIL WS-SUFFIX-START > 4
070500                OR WS-SUFFIX-EDIT (WS-SUFFIX-START:1) NOT = SPACE
070600         STRING WS-DEST-STEM (1:WS-DEST-STEM-LEN)
070700                     DELIMITED BY SIZE
070800                ' ('   DELIMITED BY SIZE
070900                WS-SUFFIX-EDIT (WS-SUFFIX-START:
071000                    5 - WS-SUFFIX-START) DELIMITED BY SIZE
071100                ')'    DELIMITED BY SIZE
071200                WS-EXT-COPY (1:WS-EXT-TRIM-LEN)
071300                     DELIMITED BY SIZE
071400             INTO WS-TRIAL-FILENAME
071500         END-STRING
071600     END-IF.
071700     MOVE SPACES TO WS-TRIAL-PATH.
071800     IF ST-BASE-DESTINATION = SPACES
071900         STRING WS-CATEGORY-DESTINATION DELIMITED BY SPACE
072000                '/'                     DELIMITED BY SIZE
072100                WS-TRIAL-FILENAME       DELIMITED BY SIZE
072200             INTO WS-TRIAL-PATH
072300         END-STRING
072400     ELSE
072500         STRING ST-BASE-DESTINATION     DELIMITED BY SPACE
072600                '/'                     DELIMITED BY SIZE
072700                WS-CATEGORY-DESTINATION DELIMITED BY SPACE
072800                '/'                     DELIMITED BY SIZE
072900                WS-TRIAL-FILENAME       DELIMITED BY SIZE
073000             INTO WS-TRIAL-PATH
073100         END-STRING
073200     END-IF.
073300     PERFORM 2515-CHECK-PATH-USED.
073400*------------------------------------------------------------*
073500 2511-FIND-SUFFIX-START.
073600     CONTINUE.
073700*------------------------------------------------------------*
073800 2515-CHECK-PATH-USED.
073900     MOVE 'N' TO WS-TRIAL-PATH-USED-SW.
074000     MOVE ZERO TO WS-USED-DEST-INDEX.
074100     PERFORM 2516-TEST-ONE-USED-DEST
074200         VARYING WS-USED-DEST-INDEX FROM 1 BY 1
074300         UNTIL WS-USED-DEST-INDEX > WS-USED-DEST-COUNT
074400            OR WS-TRIAL-PATH-USED.
074500*------------------------------------------------------------*
074600 2516-TEST-ONE-USED-DEST.
074700     IF WS-USED-DEST-PATH (WS-USED-DEST-INDEX) = WS-TRIAL-PATH
074800         SET WS-TRIAL-PATH-USED TO TRUE
074900     END-IF.
075000*------------------------------------------------------------*
075100 2520-TRY-NEXT-SUFFIX.
075200     PERFORM 2510-BUILD-TRIAL-PATH.
075300*------------------------------------------------------------*
075400 2540-REMEMBER-USED-PATH.
075500     IF WS-USED-DEST-COUNT < 2000
075600         ADD 1 TO WS-USED-DEST-COUNT
075700         MOVE WS-DEST-FULL-PATH
075800             TO WS-USED-DEST-PATH (WS-USED-DEST-COUNT)
075900     END-IF.
076000*------------------------------------------------------------*
076100*  2600 - DESTINATION VALIDATION.  THE DESTINATION MUST LIE
076200*  UNDER THE CONFIGURED BASE DESTINATION AND MUST NOT CARRY A
076300*  ".." SEGMENT.  REAL PATH RESOLUTION IS NOT PART OF THIS
076400*  SYSTEM; THIS IS A LOGICAL NO-ESCAPE CHECK ONLY.  ADDED
076500*  DSK-177.
076600*------------------------------------------------------------*
076700 2600-VALIDATE-DESTINATION.
076800     MOVE 'Y' TO WS-DEST-VALID-SW.
076900     IF ST-BASE-DESTINATION NOT = SPACES
077000         MOVE 60 TO WS-BASE-LEN
077100         PERFORM 2606-BACK-UP-BASE-LEN
077200             VARYING WS-BASE-LEN FROM 60 BY -1
077300             UNTIL WS-BASE-LEN = 0
077400                OR ST-BASE-DESTINATION (WS-BASE-LEN:1)
077500                       NOT = SPACE
077600         IF WS-BASE-LEN > 0
077700             IF WS-DEST-FULL-PATH (1:WS-BASE-LEN) NOT =
077800                 ST-BASE-DESTINATION (1:WS-BASE-LEN)
077900                 MOVE 'N' TO WS-DEST-VALID-SW
078000             END-IF
078100         END-IF
078200     END-IF.
078300     INSPECT WS-DEST-FULL-PATH TALLYING WS-DOT-DOT-COUNT
078400         FOR ALL '..'.
078500     IF WS-DOT-DOT-COUNT > 0
078600         MOVE 'N' TO WS-DEST-VALID-SW
078700     END-IF.
078800*------------------------------------------------------------*
078900 2606-BACK-UP-BASE-LEN.
079000     CONTINUE.
079100*------------------------------------------------------------*
079200*  2700 - LOG THE MOVE.  A PLANNED RECORD IS WRITTEN FIRST,
079300*  THEN A COMPLETED RECORD FOLLOWS ON THE SAME APPEND-ONLY
079400*  JOURNAL - LOG-FILE HAS NO REWRITE-BY-KEY CAPABILITY, SO
079500*  THE STATUS TRANSITION IS A SECOND RECORD, NOT AN UPDATE.
079600*  A FAILED MOVE HAS NO COUNTERPART IN THIS MODEL SINCE THE
079700*  ACTUAL OPERATING SYSTEM MOVE IS OUTSIDE THIS SYSTEM'S
079800*  SCOPE; WS-CT-FAILED IS CARRIED FOR THE CONTROL TOTALS LINE
079900*  BUT WILL ALWAYS READ ZERO.
080000*------------------------------------------------------------*
080100 2700-MOVE-AND-LOG.
080200     IF NOT WS-DEST-VALID
080300         MOVE 'destination fails validation' TO WS-SKIP-REASON
080400         ADD 1 TO WS-CT-SKIPPED
080500         PERFORM 2900-WRITE-SKIP-LOG-RECORD
080600     ELSE
080700         MOVE SPACES TO ACTIVITY-LOG-RECORD
080800         ADD 1 TO WS-NEXT-LOG-ID
080900         MOVE WS-NEXT-LOG-ID TO AL-ID
081000         MOVE WS-RUN-DATE-CC TO AL-TS-YYYY (1:2)
081100         MOVE WS-RUN-DATE-YY TO AL-TS-YYYY (3:2)
081200         MOVE WS-RUN-DATE-MM TO AL-TS-MM
081300         MOVE WS-RUN-DATE-DD TO AL-TS-DD
081400         MOVE WS-RUN-TIME-HH TO AL-TS-HH
081500         MOVE WS-RUN-TIME-MI TO AL-TS-MI
081600         MOVE WS-RUN-TIME-SS TO AL-TS-SS
081700         MOVE 'MOVE'     TO AL-ACTION-TYPE
081800         MOVE 'PLANNED'  TO AL-STATUS
081900         MOVE FC-FILE-NAME TO AL-SOURCE
082000         MOVE WS-DEST-FULL-PATH TO AL-DESTINATION
082100         MOVE RE-RESULT-CATEGORY TO AL-CATEGORY
082200         MOVE RE-RESULT-CONFIDENCE TO AL-CONFIDENCE
082300         IF WS-FINAL-FILENAME NOT = WS-SANITIZED-NAME
082400             MOVE 'Y' TO AL-RENAME-APPLIED
082500             MOVE RN-RESULT-CONFIDENCE TO AL-RENAME-CONF
082600         ELSE
082700             MOVE 'N' TO AL-RENAME-APPLIED
082800             MOVE ZERO TO AL-RENAME-CONF
082900         END-IF
083000         IF WS-DUP-OVERRIDE
083100             MOVE 'Y' TO AL-IS-DUPLICATE
083200             MOVE DE-RESULT-HAMMING-DIST TO AL-HAMMING-DIST
083300         ELSE
083400             MOVE 'N' TO AL-IS-DUPLICATE
083500             MOVE ZERO TO AL-HAMMING-DIST
083600         END-IF
083700         MOVE FC-PHASH TO AL-PHASH
083800         MOVE 'N' TO AL-UNDONE-FLAG
083900         MOVE RE-RESULT-REASON TO AL-REASON
084000         WRITE ACTIVITY-LOG-RECORD
084100         MOVE 'COMPLETED' TO AL-STATUS
084200         WRITE ACTIVITY-LOG-RECORD
084300         ADD 1 TO WS-CT-MOVED
084400     END-IF.
084500*------------------------------------------------------------*
084600*  2900 - GENERIC SKIP LOG RECORD WRITER.
084700*------------------------------------------------------------*
084800 2900-WRITE-SKIP-LOG-RECORD.
084900     MOVE SPACES TO ACTIVITY-LOG-RECORD.
085000     ADD 1 TO WS-NEXT-LOG-ID.
085100     MOVE WS-NEXT-LOG-ID TO AL-ID.
085200     MOVE WS-RUN-DATE-CC TO AL-TS-YYYY (1:2).
085300     MOVE WS-RUN-DATE-YY TO AL-TS-YYYY (3:2).
085400     MOVE WS-RUN-DATE-MM TO AL-TS-MM.
085500     MOVE WS-RUN-DATE-DD TO AL-TS-DD.
085600     MOVE WS-RUN-TIME-HH TO AL-TS-HH.
085700     MOVE WS-RUN-TIME-MI TO AL-TS-MI.
085800     MOVE WS-RUN-TIME-SS TO AL-TS-SS.
085900     MOVE 'SKIP'      TO AL-ACTION-TYPE.
086000     MOVE 'COMPLETED' TO AL-STATUS.
086100     MOVE FC-FILE-NAME TO AL-SOURCE.
086200     MOVE SPACES TO AL-DESTINATION.
086300     MOVE WS-SKIP-REASON TO AL-REASON.
086400     MOVE 'N' TO AL-UNDONE-FLAG.
086500     WRITE ACTIVITY-LOG-RECORD.
086600*------------------------------------------------------------*
086700*  8000 SERIES - INSIGHTS.  A SECOND, FULL RESCAN OF LOG-FILE
086800*  FROM THE TOP.  THESE COUNTS ARE ALL-TIME, NOT THIS-RUN -
086900*  SEE THE CONTROL TOTALS ABOVE FOR THIS-RUN FIGURES.  ADDED
087000*  DSK-196, SEPARATED FROM CONTROL TOTALS DSK-203.
087100*------------------------------------------------------------*
087200 8000-COMPUTE-INSIGHTS.
087300     MOVE ZERO TO WS-INS-MOVED-TOTAL WS-INS-MOVED-TODAY
087400                  WS-INS-SKIPPED-TOTAL WS-INS-ERRORS-TOTAL
087500                  WS-EXT-TABLE-COUNT.
087600     OPEN INPUT LOG-FILE.
087700     IF LOG-FILE-OK
087800         PERFORM 8010-SCAN-ONE-LOG-RECORD
087900             UNTIL LOG-FILE-EOF
088000         CLOSE LOG-FILE
088100     END-IF.
088200     COMPUTE WS-INS-TIME-SAVED-SEC = WS-INS-MOVED-TOTAL * 30.
088300     COMPUTE WS-INS-DENOMINATOR =
088400         WS-INS-MOVED-TOTAL + WS-INS-SKIPPED-TOTAL.
088500     IF WS-INS-DENOMINATOR = ZERO
088600         MOVE ZERO TO WS-INS-CLUTTER-PCT
088700     ELSE
088800         COMPUTE WS-INS-CLUTTER-RAW ROUNDED =
088900             WS-INS-MOVED-TOTAL / WS-INS-DENOMINATOR * 100
089000         MOVE WS-INS-CLUTTER-RAW TO WS-INS-CLUTTER-PCT
089100     END-IF.
089200     PERFORM 8050-SORT-EXTENSION-TABLE.
089300*------------------------------------------------------------*
089400 8010-SCAN-ONE-LOG-RECORD.
089500     READ LOG-FILE
089600         AT END
089700             SET LOG-FILE-EOF TO TRUE
089800     END-READ.
089900     IF NOT LOG-FILE-EOF
090000         IF AL-IS-ERROR
090100             ADD 1 TO WS-INS-ERRORS-TOTAL
090200         END-IF
090300         IF AL-IS-SKIP
090400             ADD 1 TO WS-INS-SKIPPED-TOTAL
090500         END-IF
090600         IF AL-IS-MOVE AND AL-IS-COMPLETED
090700             ADD 1 TO WS-INS-MOVED-TOTAL
090800             IF AL-TS-YYYY = WS-RUN-DATE-EIGHT (1:4)
090900                 AND AL-TS-MM = WS-RUN-DATE-EIGHT (5:2)
091000                 AND AL-TS-DD = WS-RUN-DATE-EIGHT (7:2)
091100                 ADD 1 TO WS-INS-MOVED-TODAY
091200             END-IF
091300             PERFORM 8020-TALLY-EXTENSION
091400         END-IF
091500     END-IF.
091600*------------------------------------------------------------*
091700*  8020 - EXTRACT THE DESTINATION'S EXTENSION (BACKWARD SCAN
091800*  FOR THE LAST '.', STOPPING AT A '/') AND TALLY IT, LOWER-
091900*  CASED.  FIXED FOR CASE DSK-274.
092000*------------------------------------------------------------*
092100 8020-TALLY-EXTENSION.
092200     MOVE SPACES TO WS-SCAN-EXT.
092300     MOVE 100 TO WS-EXT-SCAN-POS.
092400     PERFORM 8021-BACK-UP-TO-END-OF-TEXT
092500         VARYING WS-EXT-SCAN-POS FROM 100 BY -1
092600         UNTIL WS-EXT-SCAN-POS = 0
092700            OR AL-DESTINATION (WS-EXT-SCAN-POS:1) NOT = SPACE.
092800     PERFORM 8022-SCAN-BACK-FOR-DOT
092900         VARYING WS-EXT-SCAN-POS FROM WS-EXT-SCAN-POS BY -1
093000         UNTIL WS-EXT-SCAN-POS = 0
093100            OR AL-DESTINATION (WS-EXT-SCAN-POS:1) = '.'
093200            OR AL-DESTINATION (WS-EXT-SCAN-POS:1) = '/'.
093300     IF WS-EXT-SCAN-POS > 0
093400         IF AL-DESTINATION (WS-EXT-SCAN-POS:1) = '.'
093500             MOVE AL-DESTINATION (WS-EXT-SCAN-POS:
093600                 101 - WS-EXT-SCAN-POS) TO WS-SCAN-EXT
093700         END-IF
093800     END-IF.
093900     INSPECT WS-SCAN-EXT
094000         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
094100                 TO 'abcdefghijklmnopqrstuvwxyz'.
094200     IF WS-SCAN-EXT NOT = SPACES
094300         PERFORM 8030-FIND-OR-ADD-EXTENSION
094400     END-IF.
094500*------------------------------------------------------------*
094600 8021-BACK-UP-TO-END-OF-TEXT.
094700     CONTINUE.
094800*------------------------------------------------------------*
094900 8022-SCAN-BACK-FOR-DOT.
095000     CONTINUE.
095100*------------------------------------------------------------*
095200 8030-FIND-OR-ADD-EXTENSION.
095300     MOVE 'N' TO WS-QUALIFYING-SW.
095400     MOVE ZERO TO WS-EXT-TABLE-IDX.
095500     PERFORM 8031-TEST-ONE-EXTENSION-SLOT
095600         VARYING WS-EXT-TABLE-IDX FROM 1 BY 1
095700         UNTIL WS-EXT-TABLE-IDX > WS-EXT-TABLE-COUNT
095800            OR WS-RECORD-QUALIFIES.
095900     IF WS-RECORD-QUALIFIES
096000         ADD 1 TO WS-EXT-COUNT (WS-EXT-TABLE-IDX)
096100     ELSE
096200         IF WS-EXT-TABLE-COUNT < 50
096300             ADD 1 TO WS-EXT-TABLE-COUNT
096400             MOVE WS-SCAN-EXT TO
096500                 WS-EXT-TEXT (WS-EXT-TABLE-COUNT)
096600             MOVE 1 TO WS-EXT-COUNT (WS-EXT-TABLE-COUNT)
096700         END-IF
096800     END-IF.
096900*------------------------------------------------------------*
097000 8031-TEST-ONE-EXTENSION-SLOT.
097100     IF WS-EXT-TEXT (WS-EXT-TABLE-IDX) = WS-SCAN-EXT
097200         SET WS-RECORD-QUALIFIES TO TRUE
097300     END-IF.
097400*------------------------------------------------------------*
097500*  8050 - DESCENDING BUBBLE SORT OF THE EXTENSION TABLE BY
097600*  COUNT, SO 9000 CAN PRINT THE TRUE TOP 20.  FIXED DSK-208.
097700*------------------------------------------------------------*
097800 8050-SORT-EXTENSION-TABLE.
097900     IF WS-EXT-TABLE-COUNT > 1
098000         PERFORM 8051-ONE-SORT-PASS
098100             VARYING WS-SORT-OUT-IDX FROM 1 BY 1
098200             UNTIL WS-SORT-OUT-IDX >= WS-EXT-TABLE-COUNT
098300     END-IF.
098400*------------------------------------------------------------*
098500 8051-ONE-SORT-PASS.
098600     PERFORM 8052-COMPARE-AND-SWAP
098700         VARYING WS-SORT-IN-IDX FROM 1 BY 1
098800         UNTIL WS-SORT-IN-IDX > WS-EXT-TABLE-COUNT -
098900             WS-SORT-OUT-IDX.
099000*------------------------------------------------------------*
099100 8052-COMPARE-AND-SWAP.
099200     IF WS-EXT-COUNT (WS-SORT-IN-IDX) <
099300         WS-EXT-COUNT (WS-SORT-IN-IDX + 1)
099400         MOVE WS-EXT-ENTRY (WS-SORT-IN-IDX) TO WS-EXT-ENTRY-SAVE
099500         MOVE WS-EXT-ENTRY (WS-SORT-IN-IDX + 1)
099600             TO WS-EXT-ENTRY (WS-SORT-IN-IDX)
099700         MOVE WS-EXT-ENTRY-SAVE
099800             TO WS-EXT-ENTRY (WS-SORT-IN-IDX + 1)
099900     END-IF.
100000*------------------------------------------------------------*
100100*  9000 SERIES - PRINT THE INSIGHTS REPORT.  NO CONTROL
100200*  BREAKS BEYOND THE SINGLE END-OF-RUN TOTALS.
100300*------------------------------------------------------------*
100400 9000-PRINT-INSIGHTS-REPORT.
100500     PERFORM 9100-PRINT-HEADING-LINES.
100600     PERFORM 9200-PRINT-SUMMARY-LINES.
100700     PERFORM 9300-PRINT-TYPE-DISTRIBUTION.
100800     PERFORM 9400-PRINT-CONTROL-TOTALS.
100900*------------------------------------------------------------*
101000 9100-PRINT-HEADING-LINES.
101100     MOVE WS-RUN-DATE-MM TO HL1-MONTH-OUT.
101200     MOVE WS-RUN-DATE-DD TO HL1-DAY-OUT.
101300     MOVE WS-RUN-DATE-CC TO HL1-YEAR-OUT (1:2).
101400     MOVE WS-RUN-DATE-YY TO HL1-YEAR-OUT (3:2).
101500     MOVE PAGE-COUNT TO HL1-PAGE-NUM.
101600     MOVE HEADING-LINE-1 TO REPORT-LINE.
101700     PERFORM 9900-WRITE-PRINT-LINE.
101800     MOVE HEADING-LINE-2 TO REPORT-LINE.
101900     PERFORM 9900-WRITE-PRINT-LINE.
102000     MOVE HEADING-LINE-3 TO REPORT-LINE.
102100     PERFORM 9900-WRITE-PRINT-LINE.
102200*------------------------------------------------------------*
102300 9200-PRINT-SUMMARY-LINES.
102400     MOVE WS-INS-MOVED-TODAY TO RL-ORGANIZED-TODAY.
102500     MOVE WS-INS-MOVED-TOTAL TO RL-ORGANIZED-TOTAL.
102600     MOVE RL-SUMMARY-LINE-1 TO REPORT-LINE.
102700     PERFORM 9900-WRITE-PRINT-LINE.
102800     MOVE WS-INS-TIME-SAVED-SEC TO RL-TIME-SAVED-SEC.
102900     MOVE RL-SUMMARY-LINE-2 TO REPORT-LINE.
103000     PERFORM 9900-WRITE-PRINT-LINE.
103100     MOVE WS-INS-CLUTTER-PCT TO RL-CLUTTER-PCT.
103200     MOVE RL-CLUTTER-LINE TO REPORT-LINE.
103300     PERFORM 9900-WRITE-PRINT-LINE.
103400     MOVE WS-INS-ERRORS-TOTAL TO RL-ERRORS-LOGGED.
103500     MOVE RL-ERROR-LINE TO REPORT-LINE.
103600     PERFORM 9900-WRITE-PRINT-LINE.
103700*------------------------------------------------------------*
103800 9300-PRINT-TYPE-DISTRIBUTION.
103900     MOVE ZERO TO WS-EXT-TABLE-IDX.
104000     IF WS-EXT-TABLE-COUNT > 0
104100         PERFORM 9310-PRINT-ONE-EXTENSION-LINE
104200             VARYING WS-EXT-TABLE-IDX FROM 1 BY 1
104300             UNTIL WS-EXT-TABLE-IDX > WS-EXT-TABLE-COUNT
104400                OR WS-EXT-TABLE-IDX > 20
104500     END-IF.
104600*------------------------------------------------------------*
104700 9310-PRINT-ONE-EXTENSION-LINE.
104800     MOVE WS-EXT-TEXT (WS-EXT-TABLE-IDX) TO RL-DIST-EXTENSION.
104900     MOVE WS-EXT-COUNT (WS-EXT-TABLE-IDX) TO RL-DIST-COUNT.
105000     MOVE RL-DIST-DETAIL-LINE TO REPORT-LINE.
105100     PERFORM 9900-WRITE-PRINT-LINE.
105200*------------------------------------------------------------*
105300 9400-PRINT-CONTROL-TOTALS.
105400     MOVE WS-CT-READ TO RL-CT-READ.
105500     MOVE WS-CT-MOVED TO RL-CT-MOVED.
105600     MOVE WS-CT-SKIPPED TO RL-CT-SKIPPED.
105700     MOVE WS-CT-FAILED TO RL-CT-FAILED.
105800     MOVE RL-CONTROL-TOTALS-LINE TO REPORT-LINE.
105900     PERFORM 9900-WRITE-PRINT-LINE.
106000*------------------------------------------------------------*
106100 9900-WRITE-PRINT-LINE.
106200     WRITE REPORT-LINE.
106300     ADD 1 TO LINE-COUNT.
106400*------------------------------------------------------------*
106500 9800-CLOSE-FILES.
106600     CLOSE CANDIDATE-FILE REPORT-FILE.
106700*------------------------------------------------------------*
106800*  9910 SERIES - END-OF-RUN RECORD-COUNT DISPLAYS.  THE TWO
106900*  PARAGRAPHS ARE PERFORMED AS ONE THRU RANGE FROM 0000-MAIN-
107000*  ROUTINE - NEITHER IS CALLED ON ITS OWN.  ADDED DSK-289.
107100*------------------------------------------------------------*
107200 9910-DISPLAY-RUN-TOTALS.
107300     DISPLAY 'ORGANIZR - RECORDS READ    : ' WS-CT-READ.
107400     DISPLAY 'ORGANIZR - RECORDS MOVED   : ' WS-CT-MOVED.
107500*------------------------------------------------------------*
107600 9920-DISPLAY-FAIL-TOTALS.
107700     DISPLAY 'ORGANIZR - RECORDS SKIPPED : ' WS-CT-SKIPPED.
107800     DISPLAY 'ORGANIZR - RECORDS FAILED  : ' WS-CT-FAILED.
107900*------------------------------------------------------------*
108000*  9990 - FATAL FILE-OPEN ABORT.  REACHED ONLY BY GO TO FROM
108100*  1020-OPEN-FILES - THERE IS NO RECOVERY FROM A CANDIDATE-FILE
108200*  OR REPORT-FILE THAT WILL NOT OPEN, SO CONTROL NEVER RETURNS
108300*  TO 1020 OR TO 0000-MAIN-ROUTINE.  ADDED DSK-289.
108400*------------------------------------------------------------*
108500 9990-ABORT-RUN.
108600     DISPLAY 'ORGANIZR - ' WS-ABORT-MESSAGE WS-ABORT-STATUS.
108700     DISPLAY 'ORGANIZR - CANNOT CONTINUE, RUN ABORTED'.
108800     STOP RUN.
