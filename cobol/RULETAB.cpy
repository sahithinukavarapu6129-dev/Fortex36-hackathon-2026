000100*------------------------------------------------------------*
000200* RULETAB - CATEGORY-RULE TABLE, SETTINGS HEADER, AND THE
000300* RULE-ENGINE CALL INTERFACE.
000400*
000500* THE RULES-FILE CARRIES ONE SETTINGS-RECORD AS ITS FIRST
000600* RECORD (THE RUN CONTROL VALUES) FOLLOWED BY ONE
000700* CATEGORY-RULE-REC PER CATEGORY.  BOTH VIEWS REDEFINE THE
000800* SAME 185-BYTE SLOT SO THE FD CAN STAY A SINGLE RECORD.
000900*------------------------------------------------------------*
001000 01  SETTINGS-RECORD.
001100     05  ST-EDUCATION-MODE                   PIC X(01).
001200     05  ST-RENAME-ENABLED                   PIC X(01).
001300     05  ST-RENAME-THRESHOLD                 PIC 9V99.
001400     05  ST-DUP-ENABLED                      PIC X(01).
001500     05  ST-DUP-MAX-HAMMING                  PIC 9(02).
001600     05  ST-DUP-DESTINATION                  PIC X(40).
001700     05  ST-FALLBACK-DESTINATION             PIC X(40).
001800     05  ST-BASE-DESTINATION                 PIC X(60).
001900     05  FILLER                               PIC X(37).
002000*------------------------------------------------------------*
002100 01  CATEGORY-RULE-REC REDEFINES SETTINGS-RECORD.
002200     05  CR-NAME                             PIC X(20).
002300     05  CR-DESTINATION                      PIC X(40).
002400     05  CR-KEYWORDS                          OCCURS 5 TIMES
002500                                              PIC X(15).
002600     05  CR-EXTENSIONS                        OCCURS 5 TIMES
002700                                              PIC X(10).
002800*------------------------------------------------------------*
002900* IN-MEMORY CATEGORY-RULE TABLE, LOADED ONCE AT START OF RUN
003000* AND REUSED ON EVERY CALL TO RULENGIN.  MIRRORS THE OCCURS
003100* DEPENDING ON SHAPE THE SHOP USES FOR CALL PARAMETER TABLES.
003200*------------------------------------------------------------*
003300 01  CATEGORY-RULE-TABLE-SIZE                PIC S9(03) COMP
003400                                              VALUE ZERO.
003500 01  CATEGORY-RULE-TABLE.
003600     05  CRT-ENTRY OCCURS 1 TO 200 TIMES
003700             DEPENDING ON CATEGORY-RULE-TABLE-SIZE.
003800         10  CRT-NAME                        PIC X(20).
003900         10  CRT-DESTINATION                 PIC X(40).
004000         10  CRT-KEYWORDS OCCURS 5 TIMES      PIC X(15).
004100         10  CRT-EXTENSIONS OCCURS 5 TIMES    PIC X(10).
004200*------------------------------------------------------------*
004300* CALL INTERFACE TO RULENGIN.  CALLER FILLS RE-CANDIDATE-xxx
004400* AND THE TABLE/SIZE FIELDS ABOVE, THEN CALLS; RULENGIN FILLS
004500* THE RE-RESULT-xxx FIELDS.
004600*------------------------------------------------------------*
004700 01  RULE-ENGINE-LINKAGE.
004800     05  RE-CANDIDATE-NAME                   PIC X(60).
004900     05  RE-CANDIDATE-EXTENSION               PIC X(10).
005000     05  RE-EDUCATION-MODE-SW                 PIC X(01).
005100         88  RE-EDUCATION-MODE-ON             VALUE 'Y'.
005200     05  RE-FALLBACK-DESTINATION              PIC X(40).
005300     05  RE-RESULT-CATEGORY                   PIC X(20).
005400     05  RE-RESULT-DESTINATION                PIC X(40).
005500     05  RE-RESULT-CONFIDENCE                 PIC 9V99.
005600     05  RE-RESULT-REASON                     PIC X(40).
005700     05  RE-RESULT-IS-FALLBACK-SW             PIC X(01).
005800         88  RE-RESULT-IS-FALLBACK            VALUE 'Y'.
005900     05  FILLER                               PIC X(05).
