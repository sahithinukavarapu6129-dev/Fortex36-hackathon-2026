000100*****************************************************************
000200* PROGRAM NAME:    DUPENGIN
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/05/93 ED ACKERMAN     CREATED - COMPARES A CANDIDATE FILE'S
000900*                          PERCEPTUAL HASH AGAINST THE PRIOR-HASH
001000*                          TABLE BUILT BY ORGANIZR, DSK-110
001100* 09/19/94 ED ACKERMAN     NON-IMAGE EXTENSIONS NOW SKIPPED
001200*                          OUTRIGHT RATHER THAN SCORED AT ZERO
001300* 08/02/99 R PATEL         Y2K REVIEW - NO DATE FIELDS IN THIS
001400*                          PROGRAM, NO CHANGE REQUIRED
001500* 02/11/03 R PATEL         STOP-AT-EXACT-MATCH SHORT CIRCUIT
001600*                          ADDED FOR THE LARGER SHOPS RUNNING
001700*                          THE FULL 2500-ENTRY TABLE, DSK-190
001800* 06/01/09 L CHU           SCAN LOOP REWRITTEN OUT-OF-LINE PER
001900*                          THE SHOP STANDARD, TICKET DSK-247
001910* 04/05/10 L CHU           CANDIDATE WITH NO PHASH YET NOW EXITS
001920*                          BEFORE THE IMAGE-EXTENSION TEST AND
001930*                          THE SCAN, TICKET DSK-252
002000*
002100*****************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.  DUPENGIN.
002400 AUTHOR. ED ACKERMAN.
002500 INSTALLATION. COBOL DEVELOPMENT CENTER.
002600 DATE-WRITTEN. 05/05/93.
002700 DATE-COMPILED.
002800 SECURITY. NON-CONFIDENTIAL.
002900*****************************************************************
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-3081.
003400 OBJECT-COMPUTER. IBM-3081.
003500 SPECIAL-NAMES.
003600     CLASS HEX-DIGIT IS '0' THRU '9' 'A' THRU 'F'.
003700*****************************************************************
003800 DATA DIVISION.
003900*****************************************************************
004000 WORKING-STORAGE SECTION.
004100*-----------------------------------------------------------*
004200* ONE IMAGE EXTENSION PER SLOT - THE ONLY EXTENSIONS A FILE
004300* CAN BE A PERCEPTUAL-HASH DUPLICATE OF.
004400*-----------------------------------------------------------*
004500 01  WS-IMAGE-EXTENSIONS.
004600     05  FILLER PIC X(10) VALUE '.png      '.
004700     05  FILLER PIC X(10) VALUE '.jpg      '.
004800     05  FILLER PIC X(10) VALUE '.jpeg     '.
004900     05  FILLER PIC X(10) VALUE '.gif      '.
005000     05  FILLER PIC X(10) VALUE '.bmp      '.
005100     05  FILLER PIC X(10) VALUE '.tiff     '.
005200     05  FILLER PIC X(10) VALUE '.webp     '.
005300 01  WS-IMAGE-EXTENSIONS-R REDEFINES WS-IMAGE-EXTENSIONS.
005400     05  WS-IMAGE-EXT OCCURS 7 TIMES      PIC X(10).
005500 01  WS-EXT-INDEX                         PIC S9(02) COMP VALUE 0.
005600 01  WS-IS-IMAGE-SW                       PIC X(01) VALUE 'N'.
005700     88  WS-IS-IMAGE                      VALUE 'Y'.
005800 01  WS-LOWER-EXT                         PIC X(10) VALUE SPACES.
005900*-----------------------------------------------------------*
006000* HEX-NIBBLE LOOKUP - TURNS A HEX CHARACTER BACK INTO ITS
006100* NUMERIC VALUE (0-15) BY POSITION IN THIS STRING.
006200*-----------------------------------------------------------*
006300 01  WS-HEX-LOOKUP                        PIC X(16)
006400         VALUE '0123456789ABCDEF'.
006500 01  WS-HEX-LOOKUP-R REDEFINES WS-HEX-LOOKUP.
006600     05  WS-HEX-CHAR OCCURS 16 TIMES        PIC X(01).
006700*-----------------------------------------------------------*
006800* NIBBLE-XOR-POPCOUNT TABLE - FOR EVERY PAIR OF 4-BIT VALUES
006900* (0-15 EACH) THE NUMBER OF BITS THAT DIFFER BETWEEN THEM.
007000* ROW IS THE CANDIDATE NIBBLE (0-15), COLUMN IS THE PRIOR
007100* HASH'S NIBBLE (0-15) - A 16 BY 16 TABLE, 1-ORIGIN ON BOTH
007200* SUBSCRIPTS.  BUILT ONCE BY HAND SO THE SCAN NEVER NEEDS A
007300* BIT-LEVEL XOR OPERATOR, WHICH STANDARD COBOL DOESN'T HAVE.
007400*-----------------------------------------------------------*
007500 01  WS-NIBBLE-DIST-TABLE.
007600     05  FILLER PIC X(16) VALUE '0112122312232334'.
007700     05  FILLER PIC X(16) VALUE '1021213221323243'.
007800     05  FILLER PIC X(16) VALUE '1201231223123423'.
007900     05  FILLER PIC X(16) VALUE '2110322132214332'.
008000     05  FILLER PIC X(16) VALUE '1223011223341223'.
008100     05  FILLER PIC X(16) VALUE '2132102132432132'.
008200     05  FILLER PIC X(16) VALUE '2312120134232312'.
008300     05  FILLER PIC X(16) VALUE '3221211043323221'.
008400     05  FILLER PIC X(16) VALUE '1223233401121223'.
008500     05  FILLER PIC X(16) VALUE '2132324310212132'.
008600     05  FILLER PIC X(16) VALUE '2312342312012312'.
008700     05  FILLER PIC X(16) VALUE '3221433221103221'.
008800     05  FILLER PIC X(16) VALUE '2334122312230112'.
008900     05  FILLER PIC X(16) VALUE '3243213221321021'.
009000     05  FILLER PIC X(16) VALUE '3423231223121201'.
009100     05  FILLER PIC X(16) VALUE '4332322132212110'.
009200 01  WS-NIBBLE-DIST-TABLE-R REDEFINES WS-NIBBLE-DIST-TABLE.
009300     05  WS-NIBBLE-DIST OCCURS 256 TIMES    PIC 9(01).
009400*-----------------------------------------------------------*
009500* HAMMING-DISTANCE SCAN WORK AREAS.
009600*-----------------------------------------------------------*
009700 01  WS-NIBBLE-INDEX                       PIC S9(02) COMP VALUE 0.
009800 01  WS-CAND-NIBBLE-VAL                    PIC S9(02) COMP VALUE 0.
009900 01  WS-PRIOR-NIBBLE-VAL                   PIC S9(02) COMP VALUE 0.
010000 01  WS-XOR-NIBBLE-VAL                     PIC S9(02) COMP VALUE 0.
010100 01  WS-ONE-DISTANCE                       PIC 9(02) COMP VALUE 0.
010200 01  WS-SCAN-INDEX                         PIC S9(04) COMP VALUE 0.
010300 01  WS-BEST-DISTANCE                      PIC 9(02) COMP VALUE 99.
010400 01  WS-BEST-INDEX                         PIC S9(04) COMP VALUE 0.
010500 01  WS-STOP-SCAN-SW                       PIC X(01) VALUE 'N'.
010600     88  WS-STOP-SCAN                      VALUE 'Y'.
010700*-----------------------------------------------------------*
010800 LINKAGE SECTION.
010900 COPY HASHTAB.
011000*****************************************************************
011100 PROCEDURE DIVISION USING HASH-TABLE-SIZE, HASH-TABLE,
011200     DUP-ENGINE-LINKAGE.
011300*-----------------------------------------------------------*
011400 0000-MAIN-ROUTINE.
011500*-----------------------------------------------------------*
011600     MOVE 'N'                      TO DE-RESULT-IS-DUPLICATE-SW.
011700     MOVE 0                        TO DE-RESULT-HAMMING-DIST.
011800     MOVE 0                        TO DE-RESULT-MATCHED-INDEX.
011810     IF DE-CANDIDATE-PHASH = SPACES
011820         GO TO 9990-EXIT-NO-SCAN
011830     END-IF.
011900     PERFORM 1000-TEST-IS-IMAGE.
012000     IF WS-IS-IMAGE AND HASH-TABLE-SIZE > 0
012100         PERFORM 2000-SCAN-HASHES
012200     END-IF.
012210*-----------------------------------------------------------*
012220*    A CANDIDATE WITH NO HASH COMPUTED YET SKIPS STRAIGHT HERE
012230*    - NOTHING TO COMPARE.  ADDED DSK-252.
012240*-----------------------------------------------------------*
012250 9990-EXIT-NO-SCAN.
012300     GOBACK.
012400*-----------------------------------------------------------*
012500 1000-TEST-IS-IMAGE.
012600*-----------------------------------------------------------*
012700     MOVE DE-CANDIDATE-EXTENSION    TO WS-LOWER-EXT.
012800     INSPECT WS-LOWER-EXT CONVERTING
012900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
013000         TO 'abcdefghijklmnopqrstuvwxyz'.
013100     MOVE 'N'                       TO WS-IS-IMAGE-SW.
013200     PERFORM 1010-TEST-ONE-IMAGE-EXTENSION
013300         VARYING WS-EXT-INDEX FROM 1 BY 1
013400         UNTIL WS-EXT-INDEX > 7 OR WS-IS-IMAGE.
013500*-----------------------------------------------------------*
013600 1010-TEST-ONE-IMAGE-EXTENSION.
013700*-----------------------------------------------------------*
013800     IF WS-LOWER-EXT = WS-IMAGE-EXT (WS-EXT-INDEX)
013900         SET WS-IS-IMAGE              TO TRUE
014000     END-IF.
014100*-----------------------------------------------------------*
014200 2000-SCAN-HASHES.
014300*-----------------------------------------------------------*
014400*    WALK THE PRIOR-HASH TABLE, MOST-RECENT ENTRY FIRST (AS
014500*    LOADED BY THE CALLER), KEEPING THE SMALLEST DISTANCE SEEN
014600*    SO FAR.  STOPS DEAD AT AN EXACT MATCH.
014700*-----------------------------------------------------------*
014800     MOVE 99                        TO WS-BEST-DISTANCE.
014900     MOVE 0                         TO WS-BEST-INDEX.
015000     MOVE 'N'                       TO WS-STOP-SCAN-SW.
015100     PERFORM 2100-TEST-ONE-HASH
015200         VARYING WS-SCAN-INDEX FROM 1 BY 1
015300         UNTIL WS-SCAN-INDEX > HASH-TABLE-SIZE OR WS-STOP-SCAN.
015400     IF WS-BEST-DISTANCE <= DE-MAX-HAMMING
015500         SET DE-RESULT-IS-DUPLICATE    TO TRUE
015600         MOVE WS-BEST-DISTANCE          TO DE-RESULT-HAMMING-DIST
015700         MOVE WS-BEST-INDEX             TO DE-RESULT-MATCHED-INDEX
015800     END-IF.
015900*-----------------------------------------------------------*
016000 2100-TEST-ONE-HASH.
016100*-----------------------------------------------------------*
016200     PERFORM 2110-COMPUTE-ONE-DISTANCE.
016300     IF WS-ONE-DISTANCE < WS-BEST-DISTANCE
016400         MOVE WS-ONE-DISTANCE           TO WS-BEST-DISTANCE
016500         MOVE WS-SCAN-INDEX              TO WS-BEST-INDEX
016600     END-IF.
016700     IF WS-BEST-DISTANCE = 0
016800         SET WS-STOP-SCAN                TO TRUE
016900     END-IF.
017000*-----------------------------------------------------------*
017100 2110-COMPUTE-ONE-DISTANCE.
017200*-----------------------------------------------------------*
017300*    SUMS THE POPCOUNT OF THE XOR OF EACH OF THE 16 HEX
017400*    NIBBLES IN THE TWO HASHES.
017500*-----------------------------------------------------------*
017600     MOVE 0                         TO WS-ONE-DISTANCE.
017700     PERFORM 2120-XOR-ONE-NIBBLE
017800         VARYING WS-NIBBLE-INDEX FROM 1 BY 1
017900         UNTIL WS-NIBBLE-INDEX > 16.
018000*-----------------------------------------------------------*
018100 2120-XOR-ONE-NIBBLE.
018200*-----------------------------------------------------------*
018300*    THE HARDWARE DOESN'T GIVE US A BIT-LEVEL XOR IN STANDARD
018400*    COBOL, SO WE TURN EACH HEX DIGIT BACK INTO ITS NUMERIC
018500*    VALUE AND LOOK UP THE BIT-DIFFERENCE COUNT IN THE
018600*    NIBBLE-DISTANCE TABLE BUILT ABOVE.
018700*-----------------------------------------------------------*
018800     PERFORM 2121-FIND-CAND-NIBBLE-VALUE.
018900     PERFORM 2122-FIND-PRIOR-NIBBLE-VALUE.
019000     COMPUTE WS-XOR-NIBBLE-VAL =
019100         (WS-CAND-NIBBLE-VAL * 16) + WS-PRIOR-NIBBLE-VAL + 1.
019200     ADD WS-NIBBLE-DIST (WS-XOR-NIBBLE-VAL) TO WS-ONE-DISTANCE.
019300*-----------------------------------------------------------*
019400 2121-FIND-CAND-NIBBLE-VALUE.
019500*-----------------------------------------------------------*
019600     MOVE 0                         TO WS-CAND-NIBBLE-VAL.
019700     PERFORM 2130-MATCH-CAND-HEX-CHAR
019800         VARYING WS-EXT-INDEX FROM 1 BY 1
019900         UNTIL WS-EXT-INDEX > 16.
020000*-----------------------------------------------------------*
020100 2130-MATCH-CAND-HEX-CHAR.
020200*-----------------------------------------------------------*
020300     IF DE-CANDIDATE-PHASH (WS-NIBBLE-INDEX:1) = WS-HEX-CHAR
020400          (WS-EXT-INDEX)
020500         COMPUTE WS-CAND-NIBBLE-VAL = WS-EXT-INDEX - 1
020600     END-IF.
020700*-----------------------------------------------------------*
020800 2122-FIND-PRIOR-NIBBLE-VALUE.
020900*-----------------------------------------------------------*
021000     MOVE 0                         TO WS-PRIOR-NIBBLE-VAL.
021100     PERFORM 2131-MATCH-PRIOR-HEX-CHAR
021200         VARYING WS-EXT-INDEX FROM 1 BY 1
021300         UNTIL WS-EXT-INDEX > 16.
021400*-----------------------------------------------------------*
021500 2131-MATCH-PRIOR-HEX-CHAR.
021600*-----------------------------------------------------------*
021700     IF HT-PHASH (WS-SCAN-INDEX) (WS-NIBBLE-INDEX:1) = WS-HEX-CHAR
021800          (WS-EXT-INDEX)
021900         COMPUTE WS-PRIOR-NIBBLE-VAL = WS-EXT-INDEX - 1
022000     END-IF.
