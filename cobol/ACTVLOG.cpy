000100*------------------------------------------------------------*
000200* ACTVLOG - ACTIVITY-LOG RECORD LAYOUT.
000300* APPEND-ONLY ACTION JOURNAL.  ONE RECORD PER PLANNED, SKIPPED,
000400* FAILED, UNDONE OR OTHER LOGGED ACTION.  RECORD IS 361 BYTES.
000500*------------------------------------------------------------*
000600 01  ACTIVITY-LOG-RECORD.
000700     05  AL-ID                                PIC 9(06).
000800     05  AL-TIMESTAMP                         PIC 9(14).
000900     05  AL-ACTION-TYPE                       PIC X(08).
001000         88  AL-IS-MOVE                       VALUE 'MOVE'.
001100         88  AL-IS-SKIP                       VALUE 'SKIP'.
001200         88  AL-IS-UNDO                       VALUE 'UNDO'.
001300         88  AL-IS-ERROR                      VALUE 'ERROR'.
001400         88  AL-IS-EVENT                      VALUE 'EVENT'.
001500     05  AL-STATUS                            PIC X(09).
001600         88  AL-IS-PLANNED                    VALUE 'PLANNED'.
001700         88  AL-IS-COMPLETED                  VALUE 'COMPLETED'.
001800         88  AL-IS-FAILED                     VALUE 'FAILED'.
001900     05  AL-SOURCE                            PIC X(100).
002000     05  AL-DESTINATION                       PIC X(100).
002100     05  AL-CATEGORY                          PIC X(20).
002200     05  AL-CONFIDENCE                        PIC 9V99.
002300     05  AL-RENAME-APPLIED                    PIC X(01).
002400         88  AL-RENAME-WAS-APPLIED            VALUE 'Y'.
002500     05  AL-RENAME-CONF                       PIC 9V99.
002600     05  AL-IS-DUPLICATE                      PIC X(01).
002700         88  AL-WAS-DUPLICATE                 VALUE 'Y'.
002800     05  AL-HAMMING-DIST                      PIC 9(02).
002900     05  AL-PHASH                             PIC X(16).
003000     05  AL-UNDONE-FLAG                       PIC X(01).
003100         88  AL-WAS-UNDONE                    VALUE 'Y'.
003200     05  AL-REASON                            PIC X(40).
003300     05  FILLER                               PIC X(37).
003400*------------------------------------------------------------*
003500* ALTERNATE VIEW OF AL-TIMESTAMP BROKEN OUT INTO ITS PARTS,
003600* USED BY THE UNDO-WINDOW AND TODAY-TALLY CHECKS.
003700*------------------------------------------------------------*
003800 01  AL-TIMESTAMP-R REDEFINES AL-TIMESTAMP.
003900     05  AL-TS-YYYY                           PIC 9(04).
004000     05  AL-TS-MM                             PIC 9(02).
004100     05  AL-TS-DD                             PIC 9(02).
004200     05  AL-TS-HH                             PIC 9(02).
004300     05  AL-TS-MI                             PIC 9(02).
004400     05  AL-TS-SS                             PIC 9(02).
