000100*------------------------------------------------------------*
000200* RPTCTL - PAGE/LINE CONTROL FIELDS AND HEADING LINES FOR THE
000300* INSIGHTS REPORT.  SAME SHAPE AS THE SHOP'S OTHER PRINT
000400* PROGRAMS (PRINTER-CONTROL-FIELDS / HEADING-LINE-n).
000500*------------------------------------------------------------*
000600 01  PRINTER-CONTROL-FIELDS.
000700     05  LINE-SPACEING                        PIC 9(02) VALUE 1.
000800     05  LINE-COUNT                            PIC 9(03) VALUE 999.
000900     05  LINES-ON-PAGE                         PIC 9(03) VALUE 54.
001000     05  PAGE-COUNT                             PIC 9(03) VALUE 1.
001100     05  TOP-OF-PAGE                            PIC X VALUE '1'.
001200*------------------------------------------------------------*
001300 01  HEADING-LINE-1.
001400     05  FILLER              PIC X(01) VALUE SPACE.
001500     05  FILLER              PIC X(30)
001600             VALUE 'DOWNLOADS ORGANIZER - INSIGHTS'.
001700     05  FILLER              PIC X(12) VALUE SPACE.
001800     05  HL1-DATE.
001900         10  FILLER          PIC X(11) VALUE 'RUN DATE: '.
002000         10  HL1-MONTH-OUT   PIC XX.
002100         10  FILLER          PIC X     VALUE '/'.
002200         10  HL1-DAY-OUT     PIC XX.
002300         10  FILLER          PIC X     VALUE '/'.
002400         10  HL1-YEAR-OUT    PIC XXXX.
002500     05  FILLER              PIC X(10) VALUE SPACE.
002600     05  HL1-PAGE-COUNT-AREA.
002700         10  FILLER          PIC X(05) VALUE 'PAGE:'.
002800         10  HL1-PAGE-NUM    PIC ZZZ9.
002900     05  FILLER              PIC X(49) VALUE SPACE.
003000*------------------------------------------------------------*
003100 01  HEADING-LINE-2.
003200     05  FILLER              PIC X(10) VALUE 'EXTENSION '.
003300     05  FILLER              PIC X(08) VALUE ' COUNT  '.
003400     05  FILLER              PIC X(114) VALUE SPACE.
003500*------------------------------------------------------------*
003600 01  HEADING-LINE-3.
003700     05  FILLER              PIC X(10) VALUE '----------'.
003800     05  FILLER              PIC X(08) VALUE '--------'.
003900     05  FILLER              PIC X(114) VALUE SPACE.
